000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.     CNVCLN0O.
001400 AUTHOR.         W. G. NEUMANN.
001500 INSTALLATION.   DV-ABTEILUNG KUNDENDIENST.
001600 DATE-WRITTEN.   10.07.1995.
001700 DATE-COMPILED.
001800 SECURITY.       INTERN - NUR FUER DV-ABTEILUNG KUNDENDIENST.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2011-07-04
002200* Letzte Version   :: A.02.01
002300* Kurzbeschreibung :: Bereinigung Altsaetze ANLFILE (Aufbewahrung)
002400* Auftrag          :: KDQ-9 KDQ-18 KDQ-22
002500*                     12345678901234567
002600* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1995-07-10| wgn | Neuerstellung - seit der Umstellung    *
003200*       |          |     | von CNVANL0O auf laufuebergreifende    *
003300*       |          |     | Fortschreibung (KDQ-7) waechst ANLFILE *
003400*       |          |     | unbegrenzt; dieser Lauf entfernt        *
003500*       |          |     | Auswertungssaetze aelter als 90 Tage    *
003600*       |          |     | (Auftrag KDQ-9)                         *
003700*A.01.00|1998-11-12| klr | Jahr-2000-Erweiterung Laufdatum/        *
003800*       |          |     | ANL-RUN-DATE auf 8-stellig              *
003900*A.02.00|2009-02-20| sk  | Stichtag jetzt ueber Startup-Parameter  *
004000*       |          |     | (GETSTARTUPTEXT) vorgebbar - vorher war *
004100*       |          |     | immer nur das Tagesdatum moeglich       *
004200*       |          |     | (Auftrag KDQ-18)                        *
004300*A.02.01|2011-07-04| kl  | Laufstatistik GELESEN/GELOESCHT/        *
004400*       |          |     | UEBERNOMMEN ergaenzt (Auftrag KDQ-22)   *
004500*                                                            !A02A*
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Liest den ANLFILE-Bestand und schreibt ihn neu (ANLFILE-IN nach
005100* ANLFILE-OUT), wobei jeder Auswertungssatz ausgelassen wird,
005200* dessen ANL-RUN-DATE mehr als 90 Tage vor dem Stichtag liegt. Der
005300* Stichtag wird ueber den Startup-Text (GETSTARTUPTEXT, 8-stellig
005400* JJJJMMTT) uebergeben; fehlt er oder ist er nicht numerisch, gilt
005500* das aktuelle Tagesdatum aus der TAL-Systemuhr. Die Tagdifferenz
005600* wird ueber eine fortlaufende Tagnummer (Gregorianischer Kalender,
005700* siehe U200-TAGNUMMER-ERMITTELN) gerechnet, nicht ueber Textver-
005800* gleich der JJJJMMTT-Darstellung. ANLFILE-OUT wird im Anschluss
005900* an einen erfolgreichen Lauf per Bandwechsel/Umbenennung zum
006000* neuen ANLFILE (siehe JCL) - wie bei CNVANL0O.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_!$%&/=*+".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ANLFILE-IN   ASSIGN TO "ANLFILE"
007700                         FILE STATUS IS FSTAT-ANLIN.
007800     SELECT ANLFILE-OUT  ASSIGN TO "ANLFNEW"
007900                         FILE STATUS IS FSTAT-ANLOUT.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*--------------------------------------------------------------------*
008400* ANLFILE-IN - Altbestand, nur Eingabe - Satz wird byteweise         *
008500* kopiert/uebersprungen; Gespraechs-Id und Laufdatum werden ueber    *
008600* ANL-OLD-VIEW (REDEFINES) ermittelt, so dass keine doppelte         *
008700* Feldbeschreibung zu ANL-ANALYSIS-RECORD noetig ist.                *
008800*--------------------------------------------------------------------*
008900 FD  ANLFILE-IN
009000     RECORD CONTAINS 72 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 01  ANL-OLD-BUFFER          PIC X(72).
009300 01  ANL-OLD-VIEW REDEFINES ANL-OLD-BUFFER.
009400     05  ANL-OLD-CONV-ID     PIC 9(06).
009500     05  FILLER              PIC X(54).
009600     05  ANL-OLD-RUN-DATE    PIC 9(08).
009700     05  FILLER              PIC X(04).
009800*--------------------------------------------------------------------*
009900* ANLFILE-OUT - bereinigter Bestand, Ausgabe                         *
010000*--------------------------------------------------------------------*
010100 FD  ANLFILE-OUT
010200     RECORD CONTAINS 72 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400     COPY ANLRECC.
010500
010600 WORKING-STORAGE SECTION.
010700*--------------------------------------------------------------------*
010800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
010900*--------------------------------------------------------------------*
011000 01          COMP-FELDER.
011100     05      C4-GELESEN-CNT      PIC S9(07) COMP VALUE ZERO.
011200     05      C4-GELOESCHT-CNT    PIC S9(07) COMP VALUE ZERO.
011300     05      C4-UEBERNOMMEN-CNT  PIC S9(07) COMP VALUE ZERO.
011400     05      C9-LAUF-TAGNUMMER   PIC S9(09) COMP VALUE ZERO.
011500     05      C9-CUTOFF-TAGNUMMER PIC S9(09) COMP VALUE ZERO.
011600     05      C9-TAGNUMMER        PIC S9(09) COMP VALUE ZERO.
011700*--------------------------------------------------------------------*
011800* Display-Felder: Praefix D                                         *
011900*--------------------------------------------------------------------*
012000 01          DISPLAY-FELDER.
012100     05      D-NUM4              PIC -9(04).
012200     05      D-NUM4B             PIC -9(04).
012300*--------------------------------------------------------------------*
012400* Felder mit konstantem Inhalt: Praefix K                           *
012500*--------------------------------------------------------------------*
012600 01          KONSTANTE-FELDER.
012700     05      K-MODUL             PIC X(08)   VALUE "CNVCLN0O".
012800     05      K-AUFBEWAHRUNG      PIC S9(04) COMP VALUE 90.
012900*--------------------------------------------------------------------*
013000* Conditional-Felder / Dateistatus                                   *
013100*--------------------------------------------------------------------*
013200 01          SCHALTER.
013300     05      FSTAT-ANLIN         PIC X(02).
013400     05      ANLIN-REC-STAT REDEFINES FSTAT-ANLIN.
013500        10   FSTAT-ANLIN1        PIC X.
013600             88 ANLIN-OK                    VALUE "0".
013700             88 ANLIN-EOF                   VALUE "1".
013800             88 ANLIN-NOFILE                VALUE "3".
013900        10                       PIC X.
014000     05      FSTAT-ANLOUT        PIC X(02).
014100     05      ANLOUT-REC-STAT REDEFINES FSTAT-ANLOUT.
014200        10   FSTAT-ANLOUT1       PIC X.
014300             88 ANLOUT-OK                   VALUE "0".
014400        10                       PIC X.
014500
014600     05      ANLIN-EOF-SW        PIC 9       VALUE ZERO.
014700          88 WS-ANLIN-EOF                    VALUE 1.
014800     05      ANLIN-PRESENT-SW    PIC 9       VALUE ZERO.
014900          88 WS-ANLIN-PRESENT                VALUE 1.
015000
015100     05      PRG-STATUS          PIC 9       VALUE ZERO.
015200          88 PRG-OK                          VALUE ZERO.
015300          88 PRG-ABBRUCH                     VALUE 2.
015400
015500     05      WS-SCHALTJAHR-SW    PIC 9       VALUE ZERO.
015600          88 WS-SCHALTJAHR                   VALUE 1.
015700*--------------------------------------------------------------------*
015800* Stichtagrechnung - Datum JJJJMMTT, per REDEFINES aufgeteilt,      *
015900* und fortlaufende Tagnummer nach gregorianischem Kalender          *
016000*--------------------------------------------------------------------*
016100 01          WS-DATUM-8              PIC 9(08).
016200 01          WS-DATUM-GRUPPE REDEFINES WS-DATUM-8.
016300     05      WS-DATUM-JJJJ           PIC 9(04).
016400     05      WS-DATUM-MM             PIC 9(02).
016500     05      WS-DATUM-TT             PIC 9(02).
016600
016700 01          WS-PARM-TEXT            PIC X(08) VALUE SPACES.
016800 01          WS-REST4                PIC S9(04) COMP.
016900 01          WS-REST100              PIC S9(04) COMP.
017000 01          WS-REST400              PIC S9(04) COMP.
017100 01          WS-TEMP                 PIC S9(09) COMP.
017200*--------------------------------------------------------------------*
017300* Kumulierte Tage vor Monatsbeginn (Nicht-Schaltjahr), per          *
017400* REDEFINES als Tabelle WS-MONATSTAG(1..12) angesprochen            *
017500*--------------------------------------------------------------------*
017600 01          WS-MONATSTAGE-WERTE.
017700     05      FILLER              PIC S9(03) VALUE 0.
017800     05      FILLER              PIC S9(03) VALUE 31.
017900     05      FILLER              PIC S9(03) VALUE 59.
018000     05      FILLER              PIC S9(03) VALUE 90.
018100     05      FILLER              PIC S9(03) VALUE 120.
018200     05      FILLER              PIC S9(03) VALUE 151.
018300     05      FILLER              PIC S9(03) VALUE 181.
018400     05      FILLER              PIC S9(03) VALUE 212.
018500     05      FILLER              PIC S9(03) VALUE 243.
018600     05      FILLER              PIC S9(03) VALUE 273.
018700     05      FILLER              PIC S9(03) VALUE 304.
018800     05      FILLER              PIC S9(03) VALUE 334.
018900 01          WS-MONATSTAGE REDEFINES WS-MONATSTAGE-WERTE.
019000     05      WS-MONATSTAG OCCURS 12 TIMES
019100                         INDEXED BY WS-MON-IX
019200                                 PIC S9(03) COMP.
019300*--------------------------------------------------------------------*
019400* Felder fuer COBOL-Utility GETSTARTUPTEXT                          *
019500*--------------------------------------------------------------------*
019600 01          STUP-PARAMETER.
019700     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
019800     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
019900     05      STUP-TEXT           PIC X(128).
020000*--------------------------------------------------------------------*
020100* Laufdatum (Ersatzwert, falls kein Startup-Parameter geliefert     *
020200* wird), aus TAL-Systemuhr - nur JJJJMMTT benoetigt                 *
020300*--------------------------------------------------------------------*
020400 01          TAL-TIME.
020500     05      TAL-JHJJMMTT.
020600        10   TAL-JHJJ            PIC S9(04) COMP.
020700        10   TAL-MM              PIC S9(04) COMP.
020800        10   TAL-TT              PIC S9(04) COMP.
020900     05      TAL-HHMI.
021000        10   TAL-HH              PIC S9(04) COMP.
021100        10   TAL-MI              PIC S9(04) COMP.
021200     05      TAL-SS              PIC S9(04) COMP.
021300     05      TAL-HS              PIC S9(04) COMP.
021400     05      TAL-MS              PIC S9(04) COMP.
021500 01          TAL-TIME-D.
021600     05      TAL-JHJJMMTT.
021700        10   TAL-JHJJ            PIC  9(04).
021800        10   TAL-MM              PIC  9(02).
021900        10   TAL-TT              PIC  9(02).
022000     05      TAL-HHMI.
022100        10   TAL-HH              PIC  9(02).
022200        10   TAL-MI              PIC  9(02).
022300     05      TAL-SS              PIC  9(02).
022400     05      TAL-HS              PIC  9(02).
022500     05      TAL-MS              PIC  9(02).
022600 01          TAL-TIME-N REDEFINES TAL-TIME-D.
022700     05      TAL-TIME-N16        PIC  9(16).
022800     05      TAL-TIME-REST       PIC  9(02).
022900
023000 PROCEDURE DIVISION.
023100******************************************************************
023200* Steuerungs-Section                                              *
023300******************************************************************
023400 A100-STEUERUNG SECTION.
023500 A100-00.
023600     IF  SHOW-VERSION
023700         DISPLAY K-MODUL " Vers. A.02.01"
023800         STOP RUN
023900     END-IF
024000
024100     PERFORM B000-VORLAUF
024200     IF  PRG-ABBRUCH
024300         CONTINUE
024400     ELSE
024500         PERFORM B100-VERARBEITUNG
024600     END-IF
024700
024800     PERFORM B090-ENDE
024900     STOP RUN
025000     .
025100 A100-99.
025200     EXIT.
025300
025400******************************************************************
025500* Vorlauf - Stichtag ermitteln, Dateien oeffnen, Lesevorlauf      *
025600******************************************************************
025700 B000-VORLAUF SECTION.
025800 B000-00.
025900     PERFORM P100-GETSTARTUPTEXT
026000     PERFORM P200-STICHTAG-ERMITTELN
026100
026300     PERFORM U200-TAGNUMMER-ERMITTELN
026400     MOVE C9-TAGNUMMER      TO C9-LAUF-TAGNUMMER
026500     COMPUTE C9-CUTOFF-TAGNUMMER =
026600             C9-LAUF-TAGNUMMER - K-AUFBEWAHRUNG
026700
026800     OPEN INPUT ANLFILE-IN
026900     IF  ANLIN-NOFILE
027000         SET WS-ANLIN-EOF TO TRUE
027100     ELSE
027200         IF  NOT ANLIN-OK
027300             DISPLAY "CNVCLN0O: ANLFILE NICHT LESBAR - STATUS "
027400                     FSTAT-ANLIN
027500             SET PRG-ABBRUCH TO TRUE
027600             EXIT SECTION
027700         ELSE
027800             SET WS-ANLIN-PRESENT TO TRUE
027900         END-IF
028000     END-IF
028100
028200     OPEN OUTPUT ANLFILE-OUT
028300     IF  NOT ANLOUT-OK
028400         DISPLAY "CNVCLN0O: ANLFNEW KANN NICHT ANGELEGT WERDEN - "
028500                 "STATUS " FSTAT-ANLOUT
028600         SET PRG-ABBRUCH TO TRUE
028700         EXIT SECTION
028800     END-IF
028900
029000     IF  WS-ANLIN-PRESENT
029100         PERFORM F100-READ-ANLIN
029200     END-IF
029300     .
029400 B000-99.
029500     EXIT.
029600
029700******************************************************************
029800* Verarbeitung - Altbestand durchlaufen, zu alte Saetze aussondern*
029900******************************************************************
030000 B100-VERARBEITUNG SECTION.
030100 B100-00.
030200     PERFORM C100-ONE-SATZ
030300             UNTIL WS-ANLIN-EOF
030400     .
030500 B100-99.
030600     EXIT.
030700
030800******************************************************************
030900* Einen Altbestandssatz pruefen und ggf. in den neuen Bestand     *
031000* uebernehmen (Laufdatum ist mehr als K-AUFBEWAHRUNG Tage vor dem *
031100* Stichtag -> aussondern, sonst unveraendert uebernehmen)         *
031200******************************************************************
031300 C100-ONE-SATZ SECTION.
031400 C100-00.
031500     ADD  1 TO C4-GELESEN-CNT
031600     MOVE ANL-OLD-RUN-DATE TO WS-DATUM-8
031700     PERFORM U200-TAGNUMMER-ERMITTELN
031800
031900     IF  C9-TAGNUMMER < C9-CUTOFF-TAGNUMMER
032000         ADD  1 TO C4-GELOESCHT-CNT
032100     ELSE
032200         MOVE ANL-OLD-BUFFER TO ANL-ANALYSIS-RECORD
032300         WRITE ANL-ANALYSIS-RECORD
032400         ADD  1 TO C4-UEBERNOMMEN-CNT
032500     END-IF
032600
032700     PERFORM F100-READ-ANLIN
032800     .
032900 C100-99.
033000     EXIT.
033100
033200******************************************************************
033300* Aufruf COBOL-Utility GETSTARTUPTEXT - liefert den per JCL/CRUN   *
033400* uebergebenen Stichtag (8-stellig JJJJMMTT) als Klartext          *
033500******************************************************************
033600 P100-GETSTARTUPTEXT SECTION.
033700 P100-00.
033800     MOVE SPACES TO STUP-TEXT
033900     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
034000                                     STUP-TEXT
034100                             GIVING  STUP-RESULT
034200     MOVE SPACES TO WS-PARM-TEXT
034300     IF  STUP-RESULT > ZERO
034400         MOVE STUP-TEXT(1:8) TO WS-PARM-TEXT
034500     END-IF
034600     .
034700 P100-99.
034800     EXIT.
034900
035000******************************************************************
035100* Stichtag festlegen - Startup-Parameter, falls numerisch und     *
035200* ungleich Null, sonst Tagesdatum aus der TAL-Systemuhr            *
035300******************************************************************
035400 P200-STICHTAG-ERMITTELN SECTION.
035500 P200-00.
035600     IF  WS-PARM-TEXT IS NUMERIC AND WS-PARM-TEXT NOT = ZERO
035700         MOVE WS-PARM-TEXT TO WS-DATUM-8
035800     ELSE
035900         ENTER TAL "TIME" USING TAL-TIME
036000         MOVE CORR TAL-TIME TO TAL-TIME-D
036100         MOVE TAL-JHJJMMTT OF TAL-TIME-D TO WS-DATUM-8
036200     END-IF
036300     .
036400 P200-99.
036500     EXIT.
036600
036700******************************************************************
036800* Fortlaufende Tagnummer zu WS-DATUM-8 (JJJJMMTT) nach grego-     *
036900* rianischem Kalender errechnen, Ergebnis in C9-TAGNUMMER          *
037000******************************************************************
037100 U200-TAGNUMMER-ERMITTELN SECTION.
037200 U200-00.
037300     DIVIDE  WS-DATUM-JJJJ BY 4   GIVING WS-TEMP
037400             REMAINDER WS-REST4
037500     DIVIDE  WS-DATUM-JJJJ BY 100 GIVING WS-TEMP
037600             REMAINDER WS-REST100
037700     DIVIDE  WS-DATUM-JJJJ BY 400 GIVING WS-TEMP
037800             REMAINDER WS-REST400
037900
038000     IF  WS-REST4 = ZERO AND (WS-REST100 NOT = ZERO
038100                           OR  WS-REST400 = ZERO)
038200         SET  WS-SCHALTJAHR TO TRUE
038300     ELSE
038400         MOVE ZERO TO WS-SCHALTJAHR-SW
038500     END-IF
038600
038700     SET  WS-MON-IX TO WS-DATUM-MM
038800     COMPUTE C9-TAGNUMMER =
038900             (WS-DATUM-JJJJ * 365) + (WS-DATUM-JJJJ / 4)
039000           -  (WS-DATUM-JJJJ / 100) + (WS-DATUM-JJJJ / 400)
039100           +  WS-MONATSTAG(WS-MON-IX) + WS-DATUM-TT
039200
039300     IF  WS-DATUM-MM > 2 AND WS-SCHALTJAHR
039400         ADD  1 TO C9-TAGNUMMER
039500     END-IF
039600     .
039700 U200-99.
039800     EXIT.
039900
040000******************************************************************
040100* Nachlauf - Dateien schliessen, Laufstatistik ausgeben           *
040200******************************************************************
040300 B090-ENDE SECTION.
040400 B090-00.
040500     IF  PRG-ABBRUCH
040600         EXIT SECTION
040700     END-IF
040800
040900     CLOSE ANLFILE-OUT
041000     IF  WS-ANLIN-PRESENT
041100         CLOSE ANLFILE-IN
041200     END-IF
041300
041400     MOVE C4-GELOESCHT-CNT   TO D-NUM4
041500     MOVE C4-UEBERNOMMEN-CNT TO D-NUM4B
041600     DISPLAY "CLEANUP COMPLETE. DELETED: " D-NUM4
041700             " RETAINED: " D-NUM4B
041800     .
041900 B090-99.
042000     EXIT.
042100
042200******************************************************************
042300* Lesen Altbestand ANLFILE-IN                                     *
042400******************************************************************
042500 F100-READ-ANLIN SECTION.
042600 F100-00.
042700     READ ANLFILE-IN
042800         AT END
042900             SET WS-ANLIN-EOF TO TRUE
043000     END-READ
043100     .
043200 F100-99.
043300     EXIT.
