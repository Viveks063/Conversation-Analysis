000100*--------------------------------------------------------------------*
000200* MSGRECC   - Satzbild MSGFILE (Nachrichten-Detailsatz)             *
000300*             Eine Zeile je Gespraechsbeitrag, sortiert nach        *
000400*             MSG-CONV-ID / MSG-SEQ (chronologische Reihenfolge)    *
000500*--------------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                               *
000700*-------|----------|-----|-----------------------------------------*
000800*A.00.00|1987-12-04| hjm | Neuerstellung                           *
000900*A.01.00|2004-02-17| rog | MSG-SENDER jetzt 'USER'/'AI  ' statt    *
001000*       |          |     | frueherem OPERATOR/KUNDE-Kennzeichen    *
001100*--------------------------------------------------------------------*
001200 01  MSG-MESSAGE-RECORD.
001300     05  MSG-CONV-ID             PIC 9(06).
001400     05  MSG-SEQ                 PIC 9(04).
001500     05  MSG-SENDER              PIC X(04).
001600         88  MSG-FROM-USER               VALUE "USER".
001700         88  MSG-FROM-AI                 VALUE "AI  ".
001800     05  MSG-TEXT                PIC X(200).
001900*--------------------------------------------------------------------*
002000* Satzlaenge fest 214 Byte lt. Schnittstellenbeschreibung Nachtlauf.*
002100* Kein Fuellbyte vorgesehen - alle 214 Byte sind belegte Felder.    *
002200*--------------------------------------------------------------------*
