000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     CNVSCR0M.
001300 AUTHOR.         H. WEGENER.
001400 INSTALLATION.   DV-ABTEILUNG KUNDENDIENST.
001500 DATE-WRITTEN.   04.12.1987.
001600 DATE-COMPILED.
001700 SECURITY.       INTERN - NUR FUER DV-ABTEILUNG KUNDENDIENST.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2011-06-02
002100* Letzte Version   :: A.03.00
002200* Kurzbeschreibung :: Bewertungsmodul fuer Gespraechsqualitaet
002300* Auftrag          :: KDQ-1 KDQ-2 KDQ-7 KDQ-14
002400*                     12345678901234567
002500* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1987-12-04| hjm | Neuerstellung - Klartextpruefung der   *
003100*       |          |     | Telefon-Mitschriftenkarten (Klarheit,  *
003200*       |          |     | Themenbezug, Vollstaendigkeit)         *
003300*A.01.00|1992-09-14| hjm | Sicherheitskennzahl (ANL-ACCURACY) auf *
003400*       |          |     | Basis Unsicherheitsfloskeln ergaenzt   *
003500*A.02.00|1995-06-02| wgn | Fallback-Zaehlung und Eskalations-     *
003600*       |          |     | erkennung neu (Auftrag KDQ-7)          *
003700*A.02.01|1998-11-09| klr | Jahr-2000-Pruefung CNV-DATE/ANL-RUN-   *
003800*       |          |     | DATE - keine Aenderung an diesem Modul,*
003900*       |          |     | nur Testprotokoll erneuert             *
004000*A.03.00|2004-02-17| rog | Umstellung von Telefonmitschrift auf   *
004100*       |          |     | elektronisches Chat-Protokoll; Stim-   *
004200*       |          |     | mungskennzahl (Lexikon) und Empathie-  *
004300*       |          |     | kennzahl sowie gewichtete Gesamtnote   *
004400*       |          |     | ANL-OVERALL neu (Auftrag KDQ-14)       *
004500*A.03.01|2011-06-02| kl  | Antwortzeitkennzahl ANL-RESP-TIME neu, *
004600*       |          |     | fester Wert 3,0 Sek. je KI-Antwort     *
004700*                                                            !A03A*
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200* Wird vom Nachtlauf CNVANL0O je Gespraech einmal gerufen.
005300* Erhaelt ueber LINK-REC die geordnete Liste der Gespraechs-
005400* beitraege (USER/AI) und liefert die neun Einzelkennzahlen
005500* sowie die gewichtete Gesamtnote zurueck.  Kein eigener
005600* Dateizugriff - reines Rechenmodul.
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800                      " .,;-_!$%&/=*+".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I1               PIC S9(04) COMP.
008200     05      C4-I2               PIC S9(04) COMP.
008300     05      C4-I3               PIC S9(04) COMP.
008400     05      C4-LEN              PIC S9(04) COMP.
008500     05      C4-PTR              PIC S9(04) COMP.
008600     05      C4-SEGLEN           PIC S9(04) COMP.
008700     05      C4-WORDLEN          PIC S9(04) COMP.
008800     05      C4-IN-WORD-SW       PIC S9(04) COMP.
008810     05      C4-WORD-FULL-SW     PIC S9(04) COMP.
008900     05      C4-HITS             PIC S9(04) COMP.
009000
009100     05      C4-AI-COUNT         PIC S9(04) COMP.
009200     05      C4-USER-COUNT       PIC S9(04) COMP.
009300     05      C4-RELEVANCE-CNT    PIC S9(04) COMP.
009400     05      C4-RESPTIME-CNT     PIC S9(04) COMP.
009500     05      C4-FALLBACK-CNT     PIC S9(04) COMP.
009600     05      C4-SENT-CNT         PIC S9(04) COMP.
009700     05      C4-SENT-WORD-SUM    PIC S9(04) COMP.
009800     05      C4-WORD-COUNT       PIC S9(04) COMP.
009900*--------------------------------------------------------------------*
010600* Display-Felder: Praefix D                                         *
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM1              PIC  9.
011000     05      D-NUM2              PIC  9(02).
011100     05      D-NUM4              PIC -9(04).
011200*--------------------------------------------------------------------*
011300* Felder mit konstantem Inhalt: Praefix K                           *
011400*--------------------------------------------------------------------*
011500 01          KONSTANTE-FELDER.
011600     05      K-MODUL             PIC X(08)   VALUE "CNVSCR0M".
011700*--------------------------------------------------------------------*
011800* Conditional-Felder                                                *
011900*--------------------------------------------------------------------*
012000 01          SCHALTER.
012100     05      FILE-STATUS         PIC X(02).
012200          88 FILE-OK                         VALUE "00".
012300          88 FILE-NOK                        VALUE "01" THRU "99".
012400     05      REC-STAT REDEFINES  FILE-STATUS.
012500        10   FILE-STATUS1        PIC X.
012600          88 FILE-EOF                        VALUE "1".
012700        10                       PIC X.
012800
012900     05      PRG-STATUS          PIC 9       VALUE ZERO.
013000          88 PRG-OK                          VALUE ZERO.
013100          88 PRG-ABBRUCH                     VALUE 2.
013200
013300     05      WS-HAS-KEYWORD-SW   PIC 9       VALUE ZERO.
013400          88 WS-HAS-KEYWORD                  VALUE 1.
013500     05      WS-IS-BRIEF-SW      PIC 9       VALUE ZERO.
013600          88 WS-IS-BRIEF                     VALUE 1.
013700     05      WS-ESCALATE-SW      PIC 9       VALUE ZERO.
013800          88 WS-ESCALATE                     VALUE 1.
013900*--------------------------------------------------------------------*
014000* Arbeitsfelder je Beitrag                                          *
014100*--------------------------------------------------------------------*
014200 01          WORK-FELDER.
014300     05      WS-CUR-SENDER       PIC X(04).
014400     05      WS-CUR-TEXT         PIC X(200).
014500     05      WS-PREV-SENDER      PIC X(04) VALUE SPACES.
014600     05      WS-PREV-TEXT        PIC X(200) VALUE SPACES.
014700     05      WS-LAST-USER-TEXT   PIC X(200) VALUE SPACES.
014800     05      WS-LAST-USER-LEN    PIC S9(04) COMP VALUE ZERO.
014900
015000     05      WS-SCAN-TEXT        PIC X(200).
015100     05      WS-SCAN-LEN         PIC S9(04) COMP.
015200     05      WS-SEGMENT          PIC X(200).
015300
015400*            Satzzerlegung fuer Klarheitskennzahl (D100)
015500     05      WS-SENT-CNT         PIC S9(04) COMP.
015600     05      WS-MEAN-SENTLEN     PIC S9(05)V9(04).
015700     05      WS-LENGTH-SCORE     PIC S9(05)V9(04).
015800
015900*            Worttabellen (Relevanz D500 / Stimmung D600)
016000     05      WS-USER-WORD-TBL OCCURS 60 TIMES
016100                                 PIC X(20).
016200     05      WS-USER-WORD-N      PIC S9(04) COMP.
016300     05      WS-AI-WORD-TBL OCCURS 60 TIMES
016400                                 PIC X(20).
016500     05      WS-AI-WORD-N        PIC S9(04) COMP.
016600     05      WS-OVERLAP-CNT      PIC S9(04) COMP.
016700     05      WS-DISTINCT-CNT     PIC S9(04) COMP.
016800     05      WS-SEEN-BEFORE-SW   PIC 9.
016900          88 WS-SEEN-BEFORE              VALUE 1.
017000     05      WS-IN-TABLE-SW      PIC 9.
017100          88 WS-IN-TABLE                 VALUE 1.
017200     05      WS-IS-STOPWORD-SW   PIC 9.
017300          88 WS-IS-STOPWORD              VALUE 1.
017400
017500*            Summen/Mittelwerte (mind. 4 Dezimalstellen)
017600     05      WS-CLARITY-SUM      PIC S9(07)V9(04) VALUE ZERO.
017700     05      WS-ACCURACY-SUM     PIC S9(07)V9(04) VALUE ZERO.
017800     05      WS-COMPLETE-SUM     PIC S9(07)V9(04) VALUE ZERO.
017900     05      WS-EMPATHY-SUM      PIC S9(07)V9(04) VALUE ZERO.
018000     05      WS-RELEVANCE-SUM    PIC S9(07)V9(04) VALUE ZERO.
018100     05      WS-SENT-SUM         PIC S9(07)V9(04) VALUE ZERO.
018200     05      WS-RESPTIME-SUM     PIC S9(07)V9(04) VALUE ZERO.
018300     05      WS-ALLUSER-TOTAL    PIC S9(07)V9(04) VALUE ZERO.
018400     05      WS-ABS-TOTAL        PIC S9(07)V9(04) VALUE ZERO.
018500     05      WS-MSG-VAL-TOTAL    PIC S9(07)V9(04) VALUE ZERO.
018600     05      WS-MSG-SENT-SCORE   PIC S9(01)V9(04) VALUE ZERO.
018700     05      WS-OVERALL-SENT     PIC S9(01)V9(04) VALUE ZERO.
018800
018900     05      WS-CLARITY-SCORE    PIC S9(05)V9(04).
019000     05      WS-ACCURACY-SCORE   PIC S9(05)V9(04).
019100     05      WS-COMPLETE-SCORE   PIC S9(05)V9(04).
019200     05      WS-EMPATHY-SCORE    PIC S9(05)V9(04).
019300     05      WS-RELEVANCE-SCORE  PIC S9(05)V9(04).
019400
019500     05      WS-WEIGHTED-SUM     PIC S9(05)V9(04).
019600     05      WS-RESOLVED-PART    PIC S9(03)V9(04).
019700     05      WS-ESCALATE-PART    PIC S9(03)V9(04).
019800     05      WS-FALLBACK-PART    PIC S9(03)V9(04).
019900
020000*--------------------------------------------------------------------*
020100* Lexikon fuer Stimmungskennzahl - je Eintrag Wort(12) + Wert(S9V9999)*
020200* geladen ueber REDEFINES einer Literaltabelle (Schema WSYS022C).    *
020300*--------------------------------------------------------------------*
020400 01          WS-LEXICON-LITERALS.
020500     05      FILLER   PIC X(18) VALUE "GREAT       +08000".
020600     05      FILLER   PIC X(18) VALUE "THANKS      +06000".
020700     05      FILLER   PIC X(18) VALUE "THANK       +06000".
020800     05      FILLER   PIC X(18) VALUE "PERFECT     +09000".
020900     05      FILLER   PIC X(18) VALUE "GOOD        +07000".
021000     05      FILLER   PIC X(18) VALUE "HAPPY       +08000".
021100     05      FILLER   PIC X(18) VALUE "LOVE        +09000".
021200     05      FILLER   PIC X(18) VALUE "EXCELLENT   +09000".
021300     05      FILLER   PIC X(18) VALUE "HELPFUL     +06000".
021400     05      FILLER   PIC X(18) VALUE "AWESOME     +09000".
021500     05      FILLER   PIC X(18) VALUE "RESOLVED    +05000".
021600     05      FILLER   PIC X(18) VALUE "APPRECIATE  +07000".
021700     05      FILLER   PIC X(18) VALUE "WONDERFUL   +09000".
021800     05      FILLER   PIC X(18) VALUE "YES         +03000".
021900     05      FILLER   PIC X(18) VALUE "OKAY        +02000".
022000     05      FILLER   PIC X(18) VALUE "OK          +02000".
022100     05      FILLER   PIC X(18) VALUE "BAD         -07000".
022200     05      FILLER   PIC X(18) VALUE "TERRIBLE    -09000".
022300     05      FILLER   PIC X(18) VALUE "ANGRY       -08000".
022400     05      FILLER   PIC X(18) VALUE "FRUSTRATED  -08000".
022500     05      FILLER   PIC X(18) VALUE "USELESS     -08000".
022600     05      FILLER   PIC X(18) VALUE "AWFUL       -09000".
022700     05      FILLER   PIC X(18) VALUE "HATE        -09000".
022800     05      FILLER   PIC X(18) VALUE "PROBLEM     -04000".
022900     05      FILLER   PIC X(18) VALUE "BROKEN      -06000".
023000     05      FILLER   PIC X(18) VALUE "WRONG       -05000".
023100     05      FILLER   PIC X(18) VALUE "DISAPPOINTED-07000".
023200     05      FILLER   PIC X(18) VALUE "HORRIBLE    -09000".
023300     05      FILLER   PIC X(18) VALUE "WORST       -09000".
023400     05      FILLER   PIC X(18) VALUE "ANNOYED     -07000".
023500     05      FILLER   PIC X(18) VALUE "NO          -03000".
023600     05      FILLER   PIC X(18) VALUE "NEVER       -04000".
023700 01          WS-LEXICON-TBL REDEFINES WS-LEXICON-LITERALS.
023800     05      WS-LEX-ENTRY OCCURS 32 TIMES.
023900         10  WS-LEX-WORD         PIC X(12).
024000         10  WS-LEX-VALUE        PIC S9V9999.
024100     05      WS-LEX-N            PIC S9(04) COMP VALUE 32.
024200*--------------------------------------------------------------------*
024300* Floskeltabelle Unsicherheit (Kennzahl Accuracy, D200)              *
024400*--------------------------------------------------------------------*
024500 01          WS-UNCERT-LITERALS.
024600     05      FILLER   PIC X(20) VALUE "I THINK             ".
024700     05      FILLER   PIC X(20) VALUE "I BELIEVE           ".
024800     05      FILLER   PIC X(20) VALUE "MAYBE               ".
024900     05      FILLER   PIC X(20) VALUE "POSSIBLY            ".
025000     05      FILLER   PIC X(20) VALUE "I'M NOT SURE        ".
025100     05      FILLER   PIC X(20) VALUE "I DON'T KNOW        ".
025200     05      FILLER   PIC X(20) VALUE "I'M UNSURE          ".
025300     05      FILLER   PIC X(20) VALUE "APPROXIMATELY       ".
025400     05      FILLER   PIC X(20) VALUE "ROUGHLY             ".
025500 01          WS-UNCERT-TBL REDEFINES WS-UNCERT-LITERALS.
025600     05      WS-UNCERT-WORD OCCURS 9 TIMES PIC X(20).
025700     05      WS-UNCERT-N         PIC S9(04) COMP VALUE 9.
025710*            Tatsaechliche Laenge je Floskel (ohne Fuellzeichen),
025720*            da INSPECT FOR ALL sonst die Leerzeichen mitsucht.
025730 01          WS-UNCERT-LEN-LIT.
025740     05      FILLER   PIC 9(02) VALUE 07.
025750     05      FILLER   PIC 9(02) VALUE 09.
025760     05      FILLER   PIC 9(02) VALUE 05.
025770     05      FILLER   PIC 9(02) VALUE 08.
025780     05      FILLER   PIC 9(02) VALUE 12.
025790     05      FILLER   PIC 9(02) VALUE 12.
025800     05      FILLER   PIC 9(02) VALUE 10.
025810     05      FILLER   PIC 9(02) VALUE 13.
025820     05      FILLER   PIC 9(02) VALUE 07.
025830 01          WS-UNCERT-LEN-TBL REDEFINES WS-UNCERT-LEN-LIT.
025840     05      WS-UNCERT-LEN OCCURS 9 TIMES PIC 9(02).
025850*--------------------------------------------------------------------*
025900* Floskeltabellen Vollstaendigkeit (Kennzahl Completeness, D300)     *
026000*--------------------------------------------------------------------*
026100 01          WS-DETAIL-LITERALS.
026200     05      FILLER   PIC X(20) VALUE "EXAMPLE             ".
026300     05      FILLER   PIC X(20) VALUE "SPECIFICALLY        ".
026400     05      FILLER   PIC X(20) VALUE "SUCH AS             ".
026500     05      FILLER   PIC X(20) VALUE "LIKE                ".
026600 01          WS-DETAIL-TBL REDEFINES WS-DETAIL-LITERALS.
026700     05      WS-DETAIL-WORD OCCURS 4 TIMES PIC X(20).
026800     05      WS-DETAIL-N         PIC S9(04) COMP VALUE 4.
026810 01          WS-DETAIL-LEN-LIT.
026820     05      FILLER   PIC 9(02) VALUE 07.
026830     05      FILLER   PIC 9(02) VALUE 12.
026840     05      FILLER   PIC 9(02) VALUE 07.
026850     05      FILLER   PIC 9(02) VALUE 04.
026860 01          WS-DETAIL-LEN-TBL REDEFINES WS-DETAIL-LEN-LIT.
026870     05      WS-DETAIL-LEN OCCURS 4 TIMES PIC 9(02).
026900
027000 01          WS-CLOSURE-LITERALS.
027100     05      FILLER   PIC X(20) VALUE "HELP                ".
027200     05      FILLER   PIC X(20) VALUE "ANYTHING ELSE       ".
027300     05      FILLER   PIC X(20) VALUE "LET ME KNOW         ".
027400     05      FILLER   PIC X(20) VALUE "THANKS              ".
027500 01          WS-CLOSURE-TBL REDEFINES WS-CLOSURE-LITERALS.
027600     05      WS-CLOSURE-WORD OCCURS 4 TIMES PIC X(20).
027700     05      WS-CLOSURE-N        PIC S9(04) COMP VALUE 4.
027710 01          WS-CLOSURE-LEN-LIT.
027720     05      FILLER   PIC 9(02) VALUE 04.
027730     05      FILLER   PIC 9(02) VALUE 13.
027740     05      FILLER   PIC 9(02) VALUE 11.
027750     05      FILLER   PIC 9(02) VALUE 06.
027760 01          WS-CLOSURE-LEN-TBL REDEFINES WS-CLOSURE-LEN-LIT.
027770     05      WS-CLOSURE-LEN OCCURS 4 TIMES PIC 9(02).
027800*--------------------------------------------------------------------*
027900* Floskeltabelle Empathie (Kennzahl Empathy, D400)                   *
028000*--------------------------------------------------------------------*
028100 01          WS-EMPATHY-LITERALS.
028200     05      FILLER   PIC X(20) VALUE "I UNDERSTAND        ".
028300     05      FILLER   PIC X(20) VALUE "I APPRECIATE        ".
028400     05      FILLER   PIC X(20) VALUE "THANK YOU           ".
028500     05      FILLER   PIC X(20) VALUE "SORRY               ".
028600     05      FILLER   PIC X(20) VALUE "APOLOGIZE           ".
028700     05      FILLER   PIC X(20) VALUE "HELP                ".
028800     05      FILLER   PIC X(20) VALUE "SUPPORT             ".
028900     05      FILLER   PIC X(20) VALUE "CONCERN             ".
029000     05      FILLER   PIC X(20) VALUE "FEEL                ".
029100     05      FILLER   PIC X(20) VALUE "IMPORTANT           ".
029200     05      FILLER   PIC X(20) VALUE "MATTER              ".
029300     05      FILLER   PIC X(20) VALUE "APPRECIATE YOUR     ".
029400     05      FILLER   PIC X(20) VALUE "UNDERSTAND YOUR     ".
029500     05      FILLER   PIC X(20) VALUE "I GET IT            ".
029600 01          WS-EMPATHY-TBL REDEFINES WS-EMPATHY-LITERALS.
029700     05      WS-EMPATHY-WORD OCCURS 14 TIMES PIC X(20).
029800     05      WS-EMPATHY-N        PIC S9(04) COMP VALUE 14.
029810 01          WS-EMPATHY-LEN-LIT.
029820     05      FILLER   PIC 9(02) VALUE 12.
029830     05      FILLER   PIC 9(02) VALUE 12.
029840     05      FILLER   PIC 9(02) VALUE 09.
029850     05      FILLER   PIC 9(02) VALUE 05.
029860     05      FILLER   PIC 9(02) VALUE 09.
029870     05      FILLER   PIC 9(02) VALUE 04.
029880     05      FILLER   PIC 9(02) VALUE 07.
029890     05      FILLER   PIC 9(02) VALUE 07.
029900     05      FILLER   PIC 9(02) VALUE 04.
029910     05      FILLER   PIC 9(02) VALUE 09.
029920     05      FILLER   PIC 9(02) VALUE 06.
029930     05      FILLER   PIC 9(02) VALUE 15.
029940     05      FILLER   PIC 9(02) VALUE 15.
029950     05      FILLER   PIC 9(02) VALUE 08.
029960 01          WS-EMPATHY-LEN-TBL REDEFINES WS-EMPATHY-LEN-LIT.
029970     05      WS-EMPATHY-LEN OCCURS 14 TIMES PIC 9(02).
029980*--------------------------------------------------------------------*
029990* Floskeltabelle Fallback-Antworten (D700)                          *
030100*--------------------------------------------------------------------*
030200 01          WS-FALLBACK-LITERALS.
030300     05      FILLER   PIC X(20) VALUE "I DON'T KNOW        ".
030400     05      FILLER   PIC X(20) VALUE "I'M NOT SURE        ".
030500     05      FILLER   PIC X(20) VALUE "I CAN'T HELP        ".
030600     05      FILLER   PIC X(20) VALUE "UNABLE TO           ".
030700     05      FILLER   PIC X(20) VALUE "BEYOND MY KNOWLEDGE ".
030800     05      FILLER   PIC X(20) VALUE "NOT AVAILABLE       ".
030900     05      FILLER   PIC X(20) VALUE "CANNOT DETERMINE    ".
031000 01          WS-FALLBACK-TBL REDEFINES WS-FALLBACK-LITERALS.
031100     05      WS-FALLBACK-WORD OCCURS 7 TIMES PIC X(20).
031200     05      WS-FALLBACK-N       PIC S9(04) COMP VALUE 7.
031210 01          WS-FALLBACK-LEN-LIT.
031220     05      FILLER   PIC 9(02) VALUE 12.
031230     05      FILLER   PIC 9(02) VALUE 12.
031240     05      FILLER   PIC 9(02) VALUE 12.
031250     05      FILLER   PIC 9(02) VALUE 09.
031260     05      FILLER   PIC 9(02) VALUE 19.
031270     05      FILLER   PIC 9(02) VALUE 13.
031280     05      FILLER   PIC 9(02) VALUE 16.
031290 01          WS-FALLBACK-LEN-TBL REDEFINES WS-FALLBACK-LEN-LIT.
031300     05      WS-FALLBACK-LEN OCCURS 7 TIMES PIC 9(02).
031310*--------------------------------------------------------------------*
031320* Schluesselwoerter Abschlusserkennung (D800)                       *
031500*--------------------------------------------------------------------*
031600 01          WS-RESOLUTION-LITERALS.
031700     05      FILLER   PIC X(20) VALUE "THANKS              ".
031800     05      FILLER   PIC X(20) VALUE "THANK YOU           ".
031900     05      FILLER   PIC X(20) VALUE "OK                  ".
032000     05      FILLER   PIC X(20) VALUE "OKAY                ".
032100     05      FILLER   PIC X(20) VALUE "PERFECT             ".
032200     05      FILLER   PIC X(20) VALUE "GREAT               ".
032300     05      FILLER   PIC X(20) VALUE "DONE                ".
032400     05      FILLER   PIC X(20) VALUE "RESOLVED            ".
032500 01          WS-RESOLUTION-TBL REDEFINES WS-RESOLUTION-LITERALS.
032600     05      WS-RESOLUTION-WORD OCCURS 8 TIMES PIC X(20).
032700     05      WS-RESOLUTION-N     PIC S9(04) COMP VALUE 8.
032710 01          WS-RESOLUTION-LEN-LIT.
032720     05      FILLER   PIC 9(02) VALUE 06.
032730     05      FILLER   PIC 9(02) VALUE 09.
032740     05      FILLER   PIC 9(02) VALUE 02.
032750     05      FILLER   PIC 9(02) VALUE 04.
032760     05      FILLER   PIC 9(02) VALUE 07.
032770     05      FILLER   PIC 9(02) VALUE 05.
032780     05      FILLER   PIC 9(02) VALUE 04.
032790     05      FILLER   PIC 9(02) VALUE 08.
032800 01          WS-RESOLUTION-LEN-TBL REDEFINES WS-RESOLUTION-LEN-LIT.
032810     05      WS-RESOLUTION-LEN OCCURS 8 TIMES PIC 9(02).
032820*--------------------------------------------------------------------*
032830* Stoppwortliste Relevanzkennzahl (D500)                             *
033000*--------------------------------------------------------------------*
033100 01          WS-STOPWORD-LITERALS.
033200     05      FILLER   PIC X(20) VALUE "THE                 ".
033300     05      FILLER   PIC X(20) VALUE "A                   ".
033400     05      FILLER   PIC X(20) VALUE "AN                  ".
033500     05      FILLER   PIC X(20) VALUE "IS                  ".
033600     05      FILLER   PIC X(20) VALUE "ARE                 ".
033700     05      FILLER   PIC X(20) VALUE "I                   ".
033800     05      FILLER   PIC X(20) VALUE "YOU                 ".
033900     05      FILLER   PIC X(20) VALUE "IT                  ".
034000     05      FILLER   PIC X(20) VALUE "AND                 ".
034100     05      FILLER   PIC X(20) VALUE "OR                  ".
034200 01          WS-STOPWORD-TBL REDEFINES WS-STOPWORD-LITERALS.
034300     05      WS-STOPWORD-WORD OCCURS 10 TIMES PIC X(20).
034400     05      WS-STOPWORD-N       PIC S9(04) COMP VALUE 10.
034500
034600 LINKAGE SECTION.
034700*-->    Uebergabe aus Hauptprogramm CNVANL0O
034800 01     LINK-REC.
034900    05  LINK-HDR.
035000     10 LINK-CONV-ID             PIC 9(06).
035100     10 LINK-MSG-COUNT           PIC S9(04) COMP.
035200     10 LINK-RC                  PIC S9(04) COMP.
035300*       0    = OK
035400*       9999 = Keine Beitraege vorhanden - Hauptprogramm zaehlt
035500*              das Gespraech als fehlgeschlagen
035600    05  LINK-MESSAGES.
035700     10 LINK-MSG-ENTRY OCCURS 500 TIMES
035800*             Bei Ueberschreiten anpassen (und Hauptprogramm!)
035900                                 INDEXED BY LINK-MSG-IX.
036000        15 LINK-MSG-SENDER       PIC X(04).
036100        15 LINK-MSG-TEXT         PIC X(200).
036200    05  LINK-RESULT.
036300     10 LINK-CLARITY             PIC 9(03)V99.
036400     10 LINK-RELEVANCE           PIC 9(03)V99.
036500     10 LINK-ACCURACY            PIC 9(03)V99.
036600     10 LINK-COMPLETENESS        PIC 9(03)V99.
036700     10 LINK-SENTIMENT           PIC X(08).
036800     10 LINK-SENT-SCORE          PIC S9V9(04)
036900                                 SIGN IS TRAILING SEPARATE.
037000     10 LINK-EMPATHY             PIC 9(03)V99.
037100     10 LINK-RESP-TIME           PIC 9(03)V99.
037200     10 LINK-RESOLUTION          PIC X(01).
037300     10 LINK-ESCALATION          PIC X(01).
037400     10 LINK-FALLBACKS           PIC 9(03).
037500     10 LINK-OVERALL             PIC 9(03)V99.
037600
037700 PROCEDURE DIVISION USING LINK-REC.
037800******************************************************************
037900* Steuerungs-Section                                              *
038000******************************************************************
038100 A100-STEUERUNG SECTION.
038200 A100-00.
038300     IF  SHOW-VERSION
038400         DISPLAY K-MODUL " Vers. A.03.01"
038500         EXIT PROGRAM
038600     END-IF
038700
038800     PERFORM B000-VORLAUF
038850
038870     IF  LINK-MSG-COUNT = ZERO
039000         MOVE 9999 TO LINK-RC
039100         EXIT PROGRAM
039200     END-IF
039300
039400     PERFORM B100-VERARBEITUNG
039500     PERFORM B090-ENDE
039600     EXIT PROGRAM
039700     .
039800 A100-99.
039900     EXIT.
040000
040100******************************************************************
040200* Vorlauf - Felder initialisieren                                 *
040300******************************************************************
040400 B000-VORLAUF SECTION.
040500 B000-00.
040600     INITIALIZE SCHALTER
040700     MOVE ZERO TO LINK-RC
040800                  C4-AI-COUNT C4-USER-COUNT C4-RELEVANCE-CNT
040900                  C4-RESPTIME-CNT C4-FALLBACK-CNT
041000     MOVE ZERO TO WS-CLARITY-SUM WS-ACCURACY-SUM WS-COMPLETE-SUM
041100                  WS-EMPATHY-SUM WS-RELEVANCE-SUM WS-SENT-SUM
041200                  WS-RESPTIME-SUM WS-ALLUSER-TOTAL
041300     MOVE SPACES TO WS-PREV-SENDER WS-PREV-TEXT WS-LAST-USER-TEXT
041400     .
041500 B000-99.
041600     EXIT.
041700
041800******************************************************************
041900* Verarbeitung - alle Beitraege des Gespraechs durchlaufen        *
042000******************************************************************
042100 B100-VERARBEITUNG SECTION.
042200 B100-00.
042300     PERFORM B110-ONE-MESSAGE
042400             VARYING C4-I1 FROM 1 BY 1
042500             UNTIL C4-I1 > LINK-MSG-COUNT
042600
042700     PERFORM C100-AVERAGE-SCORES
042800     PERFORM C200-OVERALL-SENTIMENT
042900     PERFORM D800-RESOLUTION
043000     PERFORM D900-ESCALATION
043100     PERFORM E100-OVERALL-SCORE
043200     MOVE ZERO TO LINK-RC
043300     .
043400 B100-99.
043500     EXIT.
043600
043700******************************************************************
043800* Ein Beitrag: Absender ermitteln und Kennzahlen anstossen        *
043900******************************************************************
044000 B110-ONE-MESSAGE SECTION.
044100 B110-00.
044200     MOVE LINK-MSG-SENDER(C4-I1) TO WS-CUR-SENDER
044300     MOVE LINK-MSG-TEXT(C4-I1)   TO WS-CUR-TEXT
044400
044500     IF  WS-CUR-SENDER = "AI  "
044600         ADD 1 TO C4-AI-COUNT
044700         PERFORM D100-CLARITY
044800         PERFORM D200-ACCURACY
044900         PERFORM D300-COMPLETENESS
045000         PERFORM D400-EMPATHY
045100         PERFORM D700-FALLBACK
045200         IF  C4-I1 NOT = 1
045300             ADD 3.0 TO WS-RESPTIME-SUM
045400             ADD 1   TO C4-RESPTIME-CNT
045500         END-IF
045600         IF  WS-PREV-SENDER = "USER"
045700             ADD 1 TO C4-RELEVANCE-CNT
045800             PERFORM D500-RELEVANCE
045900         END-IF
046000     ELSE
046100         ADD 1 TO C4-USER-COUNT
046200         PERFORM D600-SENTIMENT
046300         MOVE WS-CUR-TEXT TO WS-LAST-USER-TEXT
046400     END-IF
046500
046600     MOVE WS-CUR-SENDER TO WS-PREV-SENDER
046700     MOVE WS-CUR-TEXT   TO WS-PREV-TEXT
046800     .
046900 B110-99.
047000     EXIT.
047100
047200******************************************************************
047300* Klarheitskennzahl (D100) - Satzlaenge der KI-Antwort            *
047400******************************************************************
047500 D100-CLARITY SECTION.
047600 D100-00.
047700     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
047800     PERFORM U300-TRIM-LEN
047900     IF  WS-SCAN-LEN = ZERO
048000         MOVE ZERO TO WS-CLARITY-SCORE
048100         GO TO D100-99
048200     END-IF
048300
048400     MOVE ZERO TO WS-SENT-CNT WS-SENT-WORD-SUM C4-PTR
048500     PERFORM D110-NEXT-SENTENCE
048600             UNTIL C4-PTR > WS-SCAN-LEN
048700
048800     IF  WS-SENT-CNT = ZERO
048900         MOVE ZERO TO WS-MEAN-SENTLEN
049000     ELSE
049100         COMPUTE WS-MEAN-SENTLEN ROUNDED =
049200                 C4-SENT-WORD-SUM / WS-SENT-CNT
049300     END-IF
049400
049500     COMPUTE WS-LENGTH-SCORE = 100 - (WS-MEAN-SENTLEN * 2)
049600     IF  WS-LENGTH-SCORE < 0
049700         MOVE ZERO TO WS-LENGTH-SCORE
049800     END-IF
049900     COMPUTE WS-CLARITY-SCORE = WS-LENGTH-SCORE + 10
050000     IF  WS-CLARITY-SCORE > 100
050100         MOVE 100 TO WS-CLARITY-SCORE
050200     END-IF
050300     .
050400 D100-99.
050500     ADD WS-CLARITY-SCORE TO WS-CLARITY-SUM
050600     EXIT.
050700
050800******************************************************************
050900* Einen Satz (bis naechster '.') abtrennen und Woerter zaehlen   *
051000******************************************************************
051100 D110-NEXT-SENTENCE SECTION.
051200 D110-00.
051300     MOVE SPACES TO WS-SEGMENT
051400     UNSTRING WS-SCAN-TEXT(1:WS-SCAN-LEN) DELIMITED BY "."
051500             INTO WS-SEGMENT
051600             WITH POINTER C4-PTR
051700     END-UNSTRING
051800
052200     PERFORM U300-TRIM-LEN-SEG
052300     IF  C4-SEGLEN > ZERO
052400         PERFORM U350-COUNT-WORDS-SEG
052500         ADD 1            TO WS-SENT-CNT
052600         ADD C4-WORD-COUNT TO WS-SENT-WORD-SUM
052700     END-IF
052800     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
052900     PERFORM U300-TRIM-LEN
053000     .
053100 D110-99.
053200     EXIT.
053300
053400******************************************************************
053500* Sicherheitskennzahl (D200) - Unsicherheitsfloskeln              *
053600******************************************************************
053700 D200-ACCURACY SECTION.
053800 D200-00.
053900     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
054000     INSPECT WS-SCAN-TEXT CONVERTING
054100             "abcdefghijklmnopqrstuvwxyz"
054200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054300     MOVE ZERO TO C4-HITS
054400     PERFORM D210-SCAN-UNCERT
054500             VARYING C4-I2 FROM 1 BY 1
054600             UNTIL C4-I2 > WS-UNCERT-N
054700
054800     COMPUTE WS-ACCURACY-SCORE = 100 - (C4-HITS * 15)
054900     IF  WS-ACCURACY-SCORE < 0
055000         MOVE ZERO TO WS-ACCURACY-SCORE
055100     END-IF
055200     ADD WS-ACCURACY-SCORE TO WS-ACCURACY-SUM
055300     .
055400 D200-99.
055500     EXIT.
055600
055700 D210-SCAN-UNCERT SECTION.
055800 D210-00.
055900     MOVE ZERO TO C4-LEN
056000     INSPECT WS-SCAN-TEXT TALLYING C4-LEN
056100             FOR ALL WS-UNCERT-WORD(C4-I2)(1:WS-UNCERT-LEN(C4-I2))
056200     IF  C4-LEN > ZERO
056300         ADD 1 TO C4-HITS
056400     END-IF
056500     .
056600 D210-99.
056700     EXIT.
056800
056900******************************************************************
057000* Vollstaendigkeitskennzahl (D300)                                *
057100******************************************************************
057200 D300-COMPLETENESS SECTION.
057300 D300-00.
057400     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
057500     PERFORM U300-TRIM-LEN
057600     PERFORM U350-COUNT-WORDS
057700
057800     EVALUATE TRUE
057900         WHEN C4-WORD-COUNT < 10
058000             MOVE 20 TO WS-COMPLETE-SCORE
058100         WHEN C4-WORD-COUNT < 30
058200             MOVE 50 TO WS-COMPLETE-SCORE
058300         WHEN OTHER
058400             MOVE 80 TO WS-COMPLETE-SCORE
058500     END-EVALUATE
058600
058700     INSPECT WS-SCAN-TEXT CONVERTING
058800             "abcdefghijklmnopqrstuvwxyz"
058900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
059000
059100     MOVE ZERO TO C4-HITS
059200     PERFORM D310-SCAN-DETAIL
059300             VARYING C4-I2 FROM 1 BY 1
059400             UNTIL C4-I2 > WS-DETAIL-N
059500     IF  C4-HITS > 0
059600         ADD 30 TO WS-COMPLETE-SCORE
059700     ELSE
059800         ADD 15 TO WS-COMPLETE-SCORE
059900     END-IF
060000
060100     MOVE ZERO TO C4-HITS
060200     PERFORM D320-SCAN-CLOSURE
060300             VARYING C4-I2 FROM 1 BY 1
060400             UNTIL C4-I2 > WS-CLOSURE-N
060500     IF  C4-HITS > 0
060600         ADD 20 TO WS-COMPLETE-SCORE
060700     ELSE
060800         ADD 10 TO WS-COMPLETE-SCORE
060900     END-IF
061000
061100     IF  WS-COMPLETE-SCORE > 100
061200         MOVE 100 TO WS-COMPLETE-SCORE
061300     END-IF
061400     ADD WS-COMPLETE-SCORE TO WS-COMPLETE-SUM
061500     .
061600 D300-99.
061700     EXIT.
061800
061900 D310-SCAN-DETAIL SECTION.
062000 D310-00.
062100     MOVE ZERO TO C4-LEN
062200     INSPECT WS-SCAN-TEXT TALLYING C4-LEN
062300             FOR ALL WS-DETAIL-WORD(C4-I2)(1:WS-DETAIL-LEN(C4-I2))
062400     IF  C4-LEN > ZERO
062500         ADD 1 TO C4-HITS
062600     END-IF
062700     .
062800 D310-99.
062900     EXIT.
063000
063100 D320-SCAN-CLOSURE SECTION.
063200 D320-00.
063300     MOVE ZERO TO C4-LEN
063400     INSPECT WS-SCAN-TEXT TALLYING C4-LEN
063500             FOR ALL WS-CLOSURE-WORD(C4-I2)(1:WS-CLOSURE-LEN(C4-I2))
063600     IF  C4-LEN > ZERO
063700         ADD 1 TO C4-HITS
063800     END-IF
063900     .
064000 D320-99.
064100     EXIT.
064200
064300******************************************************************
064400* Empathiekennzahl (D400)                                         *
064500******************************************************************
064600 D400-EMPATHY SECTION.
064700 D400-00.
064800     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
064900     INSPECT WS-SCAN-TEXT CONVERTING
065000             "abcdefghijklmnopqrstuvwxyz"
065100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
065200     MOVE ZERO TO C4-HITS
065300     PERFORM D410-SCAN-EMPATHY
065400             VARYING C4-I2 FROM 1 BY 1
065500             UNTIL C4-I2 > WS-EMPATHY-N
065600
065700     COMPUTE WS-EMPATHY-SCORE = C4-HITS * 15
065800     IF  WS-EMPATHY-SCORE > 100
065900         MOVE 100 TO WS-EMPATHY-SCORE
066000     END-IF
066100     ADD WS-EMPATHY-SCORE TO WS-EMPATHY-SUM
066200     .
066300 D400-99.
066400     EXIT.
066500
066600 D410-SCAN-EMPATHY SECTION.
066700 D410-00.
066800     MOVE ZERO TO C4-LEN
066900     INSPECT WS-SCAN-TEXT TALLYING C4-LEN
067000             FOR ALL WS-EMPATHY-WORD(C4-I2)(1:WS-EMPATHY-LEN(C4-I2))
067100     IF  C4-LEN > ZERO
067200         ADD 1 TO C4-HITS
067300     END-IF
067400     .
067500 D410-99.
067600     EXIT.
067700
067800******************************************************************
067900* Relevanzkennzahl (D500) - Ueberschneidung Kundenfrage/Antwort   *
068000******************************************************************
068100 D500-RELEVANCE SECTION.
068200 D500-00.
068300     MOVE WS-PREV-TEXT TO WS-SCAN-TEXT
068400     INSPECT WS-SCAN-TEXT CONVERTING
068500             "abcdefghijklmnopqrstuvwxyz"
068600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068700     PERFORM U300-TRIM-LEN
068800     MOVE WS-SCAN-TEXT TO WS-SEGMENT
068900     PERFORM U320-SPLIT-USER-WORDS
069000
069100     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
069200     INSPECT WS-SCAN-TEXT CONVERTING
069300             "abcdefghijklmnopqrstuvwxyz"
069400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
069500     PERFORM U300-TRIM-LEN
069600     MOVE WS-SCAN-TEXT TO WS-SEGMENT
069700     PERFORM U330-SPLIT-AI-WORDS
069800
069900     MOVE ZERO TO WS-DISTINCT-CNT WS-OVERLAP-CNT
070000     PERFORM D510-CHECK-USER-WORD
070100             VARYING C4-I2 FROM 1 BY 1
070200             UNTIL C4-I2 > WS-USER-WORD-N
070300
070400     IF  WS-DISTINCT-CNT = ZERO
070500         MOVE 50 TO WS-RELEVANCE-SCORE
070600     ELSE
070700         COMPUTE WS-RELEVANCE-SCORE ROUNDED =
070800               (WS-OVERLAP-CNT / WS-DISTINCT-CNT) * 100 + 20
070900         IF  WS-RELEVANCE-SCORE > 100
071000             MOVE 100 TO WS-RELEVANCE-SCORE
071100         END-IF
071200     END-IF
071300     ADD WS-RELEVANCE-SCORE TO WS-RELEVANCE-SUM
071400     .
071500 D500-99.
071600     EXIT.
071700
071800******************************************************************
071900* Je Wort der Kundenfrage: zuvor schon gezaehlt? Ueberschneidung? *
072000******************************************************************
072100 D510-CHECK-USER-WORD SECTION.
072200 D510-00.
072300     MOVE ZERO TO WS-SEEN-BEFORE-SW
072400     PERFORM D515-SEEN-BEFORE
072500             VARYING C4-I3 FROM 1 BY 1
072600             UNTIL C4-I3 >= C4-I2
072700     IF  WS-SEEN-BEFORE
072800         GO TO D510-99
072900     END-IF
073000     ADD 1 TO WS-DISTINCT-CNT
073100
073200     MOVE ZERO TO WS-IS-STOPWORD-SW
073300     PERFORM D517-IS-STOPWORD
073400             VARYING C4-I3 FROM 1 BY 1
073500             UNTIL C4-I3 > WS-STOPWORD-N
073600     IF  WS-IS-STOPWORD
073700         GO TO D510-99
073800     END-IF
073900
074000     MOVE ZERO TO WS-IN-TABLE-SW
074100     PERFORM D519-IN-AI-WORDS
074200             VARYING C4-I3 FROM 1 BY 1
074300             UNTIL C4-I3 > WS-AI-WORD-N
074400     IF  WS-IN-TABLE
074500         ADD 1 TO WS-OVERLAP-CNT
074600     END-IF
074700     .
074800 D510-99.
074900     EXIT.
075000
075100 D515-SEEN-BEFORE SECTION.
075200 D515-00.
075300     IF  WS-USER-WORD-TBL(C4-I3) = WS-USER-WORD-TBL(C4-I2)
075400         MOVE 1 TO WS-SEEN-BEFORE-SW
075500     END-IF
075600     .
075700 D515-99.
075800     EXIT.
075900
076000 D517-IS-STOPWORD SECTION.
076100 D517-00.
076200     IF  WS-USER-WORD-TBL(C4-I2) = WS-STOPWORD-WORD(C4-I3)
076300         MOVE 1 TO WS-IS-STOPWORD-SW
076400     END-IF
076500     .
076600 D517-99.
076700     EXIT.
076800
076900 D519-IN-AI-WORDS SECTION.
077000 D519-00.
077100     IF  WS-USER-WORD-TBL(C4-I2) = WS-AI-WORD-TBL(C4-I3)
077200         MOVE 1 TO WS-IN-TABLE-SW
077300     END-IF
077400     .
077500 D519-99.
077600     EXIT.
077700
077800******************************************************************
077900* Stimmungskennzahl je Kundenbeitrag (D600) - Lexikonsumme        *
078000******************************************************************
078100 D600-SENTIMENT SECTION.
078200 D600-00.
078300     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
078400     INSPECT WS-SCAN-TEXT CONVERTING
078500             "abcdefghijklmnopqrstuvwxyz"
078600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
078700     PERFORM U300-TRIM-LEN
078800     MOVE WS-SCAN-TEXT TO WS-SEGMENT
078900     PERFORM U320-SPLIT-USER-WORDS
079000
079100     MOVE ZERO TO WS-MSG-VAL-TOTAL
079200     PERFORM D610-ADD-WORD-VALUE
079300             VARYING C4-I2 FROM 1 BY 1
079400             UNTIL C4-I2 > WS-USER-WORD-N
079500
079600     ADD WS-MSG-VAL-TOTAL TO WS-ALLUSER-TOTAL
079700
079800     IF  WS-MSG-VAL-TOTAL < 0
079900         COMPUTE WS-ABS-TOTAL = WS-MSG-VAL-TOTAL * -1
080000     ELSE
080100         MOVE WS-MSG-VAL-TOTAL TO WS-ABS-TOTAL
080200     END-IF
080300     COMPUTE WS-MSG-SENT-SCORE ROUNDED =
080400             WS-MSG-VAL-TOTAL / (WS-ABS-TOTAL + 4)
080500     ADD WS-MSG-SENT-SCORE TO WS-SENT-SUM
080600     ADD 1 TO C4-SENT-CNT
080700     .
080800 D600-99.
080900     EXIT.
081000
081100 D610-ADD-WORD-VALUE SECTION.
081200 D610-00.
081300     MOVE ZERO TO C4-I3
081400     PERFORM D615-LEXICON-LOOKUP
081500             VARYING C4-I3 FROM 1 BY 1
081600             UNTIL C4-I3 > WS-LEX-N
081700     .
081800 D610-99.
081900     EXIT.
082000
082100 D615-LEXICON-LOOKUP SECTION.
082200 D615-00.
082300     IF  WS-USER-WORD-TBL(C4-I2) = WS-LEX-WORD(C4-I3)
082400         ADD WS-LEX-VALUE(C4-I3) TO WS-MSG-VAL-TOTAL
082500     END-IF
082600     .
082700 D615-99.
082800     EXIT.
082900
083000******************************************************************
083100* Fallback-Zaehlung (D700) - je KI-Beitrag, je Floskel hoechstens *
083200* einmal gezaehlt, ueber das ganze Gespraech aufsummiert          *
083300******************************************************************
083400 D700-FALLBACK SECTION.
083500 D700-00.
083600     MOVE WS-CUR-TEXT TO WS-SCAN-TEXT
083700     INSPECT WS-SCAN-TEXT CONVERTING
083800             "abcdefghijklmnopqrstuvwxyz"
083900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
084000     MOVE ZERO TO C4-HITS
084100     PERFORM D710-SCAN-FALLBACK
084200             VARYING C4-I2 FROM 1 BY 1
084300             UNTIL C4-I2 > WS-FALLBACK-N
084400     ADD C4-HITS TO C4-FALLBACK-CNT
084500     .
084600 D700-99.
084700     EXIT.
084800
084900 D710-SCAN-FALLBACK SECTION.
085000 D710-00.
085100     MOVE ZERO TO C4-LEN
085200     INSPECT WS-SCAN-TEXT TALLYING C4-LEN
085300             FOR ALL WS-FALLBACK-WORD(C4-I2)(1:WS-FALLBACK-LEN(C4-I2))
085400     IF  C4-LEN > ZERO
085500         ADD 1 TO C4-HITS
085600     END-IF
085700     .
085800 D710-99.
085900     EXIT.
086000
086100******************************************************************
086200* Mittelwerte bilden - Vorgabewert 50,00 falls Liste leer         *
086300* (Stimmungsmittel: Vorgabewert 0,0000)                           *
086400******************************************************************
086500 C100-AVERAGE-SCORES SECTION.
086600 C100-00.
086700     IF  C4-AI-COUNT = ZERO
086800         MOVE 50 TO LINK-CLARITY LINK-ACCURACY LINK-COMPLETENESS
086900                     LINK-EMPATHY
087000     ELSE
087100         COMPUTE LINK-CLARITY ROUNDED =
087200                 WS-CLARITY-SUM / C4-AI-COUNT
087300         COMPUTE LINK-ACCURACY ROUNDED =
087400                 WS-ACCURACY-SUM / C4-AI-COUNT
087500         COMPUTE LINK-COMPLETENESS ROUNDED =
087600                 WS-COMPLETE-SUM / C4-AI-COUNT
087700         COMPUTE LINK-EMPATHY ROUNDED =
087800                 WS-EMPATHY-SUM / C4-AI-COUNT
087900     END-IF
088000
088100     IF  C4-RELEVANCE-CNT = ZERO
088200         MOVE 50 TO LINK-RELEVANCE
088300     ELSE
088400         COMPUTE LINK-RELEVANCE ROUNDED =
088500                 WS-RELEVANCE-SUM / C4-RELEVANCE-CNT
088600     END-IF
088700
088800     IF  C4-SENT-CNT = ZERO
088900         MOVE ZERO TO LINK-SENT-SCORE
089000     ELSE
089100         COMPUTE LINK-SENT-SCORE ROUNDED =
089200                 WS-SENT-SUM / C4-SENT-CNT
089300     END-IF
089400
089500     IF  C4-RESPTIME-CNT = ZERO
089600         MOVE ZERO TO LINK-RESP-TIME
089700     ELSE
089800         COMPUTE LINK-RESP-TIME ROUNDED =
089900                 WS-RESPTIME-SUM / C4-RESPTIME-CNT
090000     END-IF
090100
090200     MOVE C4-FALLBACK-CNT TO LINK-FALLBACKS
090300     .
090400 C100-99.
090500     EXIT.
090600
090700******************************************************************
090800* Gesamtstimmung (C200) - aus Summe aller Wortwerte der Kunden-   *
090900* beitraege (entspricht der Verkettung aller Kundentexte)         *
091000*                                                            !A03A*
091100******************************************************************
091200 C200-OVERALL-SENTIMENT SECTION.
091300 C200-00.
091400     IF  WS-ALLUSER-TOTAL < 0
091500         COMPUTE WS-ABS-TOTAL = WS-ALLUSER-TOTAL * -1
091600     ELSE
091700         MOVE WS-ALLUSER-TOTAL TO WS-ABS-TOTAL
091800     END-IF
091900     COMPUTE WS-OVERALL-SENT ROUNDED =
092000             WS-ALLUSER-TOTAL / (WS-ABS-TOTAL + 4)
092100
092200     EVALUATE TRUE
092300         WHEN WS-OVERALL-SENT >= 0.05
092400             MOVE "POSITIVE" TO LINK-SENTIMENT
092500         WHEN WS-OVERALL-SENT <= -0.05
092600             MOVE "NEGATIVE" TO LINK-SENTIMENT
092700         WHEN OTHER
092800             MOVE "NEUTRAL " TO LINK-SENTIMENT
092900     END-EVALUATE
093000     .
093100 C200-99.
093200     EXIT.
093300
093400******************************************************************
093500* Abschlusserkennung (D800)                                       *
093600******************************************************************
093700 D800-RESOLUTION SECTION.
093800 D800-00.
093900     IF  LINK-MSG-COUNT = ZERO OR C4-USER-COUNT = ZERO
094000         MOVE "N" TO LINK-RESOLUTION
094100         GO TO D800-99
094200     END-IF
094300
094400     MOVE WS-LAST-USER-TEXT TO WS-SCAN-TEXT
094500     INSPECT WS-SCAN-TEXT CONVERTING
094600             "abcdefghijklmnopqrstuvwxyz"
094700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
094800     PERFORM U300-TRIM-LEN
094900     PERFORM U350-COUNT-WORDS
095000     MOVE ZERO TO C4-HITS
095050     PERFORM D810-SCAN-RESOLUTION
095200             VARYING C4-I2 FROM 1 BY 1
095300             UNTIL C4-I2 > WS-RESOLUTION-N
095400     MOVE ZERO TO WS-HAS-KEYWORD-SW
095500     IF  C4-HITS > 0
095600         MOVE 1 TO WS-HAS-KEYWORD-SW
095700     END-IF
095800
095900     MOVE ZERO TO WS-IS-BRIEF-SW
096100     IF  C4-WORD-COUNT < 10
096200         MOVE 1 TO WS-IS-BRIEF-SW
096300     END-IF
096400
096500     IF  WS-HAS-KEYWORD OR
096600         (WS-IS-BRIEF AND LINK-MSG-COUNT > 3)
096700         MOVE "Y" TO LINK-RESOLUTION
096800     ELSE
096900         MOVE "N" TO LINK-RESOLUTION
097000     END-IF
097100     .
097200 D800-99.
097300     EXIT.
097400
097500 D810-SCAN-RESOLUTION SECTION.
097600 D810-00.
097700     MOVE ZERO TO C4-LEN
097800     INSPECT WS-SCAN-TEXT TALLYING C4-LEN
097900             FOR ALL WS-RESOLUTION-WORD(C4-I2)(1:WS-RESOLUTION-LEN(C4-I2))
098000     IF  C4-LEN > ZERO
098100         ADD 1 TO C4-HITS
098200     END-IF
098300     .
098400 D810-99.
098500     EXIT.
098600
098700******************************************************************
098800* Eskalationserkennung (D900)                                     *
098900******************************************************************
099000 D900-ESCALATION SECTION.
099100 D900-00.
099200     IF  LINK-MSG-COUNT = ZERO
099300         MOVE "N" TO LINK-ESCALATION
099400         GO TO D900-99
099500     END-IF
099600
099700     MOVE ZERO TO WS-ESCALATE-SW
099800     IF  LINK-SENTIMENT = "NEGATIVE" AND C4-FALLBACK-CNT > 1
099900         MOVE 1 TO WS-ESCALATE-SW
100000     END-IF
100100     IF  C4-USER-COUNT > 5
100200         MOVE 1 TO WS-ESCALATE-SW
100300     END-IF
100400
100500     IF  WS-ESCALATE
100600         MOVE "Y" TO LINK-ESCALATION
100700     ELSE
100800         MOVE "N" TO LINK-ESCALATION
100900     END-IF
101000     .
101100 D900-99.
101200     EXIT.
101300
101400******************************************************************
101500* Gewichtete Gesamtnote (E100)                                    *
101600*                                                            !A03A*
101700******************************************************************
101800 E100-OVERALL-SCORE SECTION.
101900 E100-00.
102000     IF  LINK-RESOLUTION = "Y"
102100         MOVE 100 TO WS-RESOLVED-PART
102200     ELSE
102300         MOVE ZERO TO WS-RESOLVED-PART
102400     END-IF
102500
102600     IF  LINK-ESCALATION = "Y"
102700         MOVE ZERO TO WS-ESCALATE-PART
102800     ELSE
102900         MOVE 100 TO WS-ESCALATE-PART
103000     END-IF
103100
103200     COMPUTE WS-FALLBACK-PART = 100 - (LINK-FALLBACKS * 10)
103300     IF  WS-FALLBACK-PART < 0
103400         MOVE ZERO TO WS-FALLBACK-PART
103500     END-IF
103600
103700     COMPUTE WS-WEIGHTED-SUM =
103800         (LINK-CLARITY        * 0.15) +
103900         (LINK-RELEVANCE      * 0.15) +
104000         (LINK-ACCURACY       * 0.15) +
104100         (LINK-COMPLETENESS   * 0.10) +
104200         (LINK-EMPATHY        * 0.10) +
104300         (WS-RESOLVED-PART    * 0.20) +
104400         (WS-ESCALATE-PART    * 0.05) +
104500         (WS-FALLBACK-PART    * 0.10)
104600
104700     IF  WS-WEIGHTED-SUM > 100
104800         MOVE 100 TO WS-WEIGHTED-SUM
104900     END-IF
105000     IF  WS-WEIGHTED-SUM < 0
105100         MOVE ZERO TO WS-WEIGHTED-SUM
105200     END-IF
105300     MOVE WS-WEIGHTED-SUM TO LINK-OVERALL
105400     .
105500 E100-99.
105600     EXIT.
105700
105800******************************************************************
105900* Nachlauf                                                        *
106000******************************************************************
106100 B090-ENDE SECTION.
106200 B090-00.
106300     CONTINUE
106400     .
106500 B090-99.
106600     EXIT.
106700
106800******************************************************************
106900* Hilfsroutine: signifikante (rechtsbuendig getrimmte) Laenge     *
107000* von WS-SCAN-TEXT ermitteln                                      *
107100******************************************************************
107200 U300-TRIM-LEN SECTION.
107300 U300-00.
107400     MOVE 200 TO WS-SCAN-LEN
107500     PERFORM U305-BACK-UP
107600             UNTIL WS-SCAN-LEN = ZERO
107700                OR WS-SCAN-TEXT(WS-SCAN-LEN:1) NOT = SPACE
107800     .
107900 U300-99.
108000     EXIT.
108100
108200 U305-BACK-UP SECTION.
108300 U305-00.
108400     SUBTRACT 1 FROM WS-SCAN-LEN
108500     .
108600 U305-99.
108700     EXIT.
108800
108900******************************************************************
109000* Hilfsroutine: Laenge von WS-SEGMENT (fuer Satzzerlegung D110)   *
109100******************************************************************
109200 U300-TRIM-LEN-SEG SECTION.
109300 U300-10.
109400     MOVE 200 TO C4-SEGLEN
109500     PERFORM U306-BACK-UP-SEG
109600             UNTIL C4-SEGLEN = ZERO
109700                OR WS-SEGMENT(C4-SEGLEN:1) NOT = SPACE
109800     .
109900 U300-19.
110000     EXIT.
110100
110200 U306-BACK-UP-SEG SECTION.
110300 U306-00.
110400     SUBTRACT 1 FROM C4-SEGLEN
110500     .
110600 U306-99.
110700     EXIT.
110800
110900******************************************************************
111000* Hilfsroutine: Woerter in WS-SCAN-TEXT(1:WS-SCAN-LEN) zaehlen    *
111100******************************************************************
111200 U350-COUNT-WORDS SECTION.
111300 U350-00.
111400     MOVE ZERO TO C4-WORD-COUNT C4-IN-WORD-SW
111500     IF  WS-SCAN-LEN = ZERO
111600         GO TO U350-99
111700     END-IF
111800     PERFORM U355-SCAN-CHAR
111900             VARYING C4-I3 FROM 1 BY 1
112000             UNTIL C4-I3 > WS-SCAN-LEN
112100     .
112200 U350-99.
112300     EXIT.
112400
112500 U355-SCAN-CHAR SECTION.
112600 U355-00.
112700     IF  WS-SCAN-TEXT(C4-I3:1) = SPACE
112800         MOVE ZERO TO C4-IN-WORD-SW
112900     ELSE
113000         IF  C4-IN-WORD-SW = ZERO
113100             ADD 1 TO C4-WORD-COUNT
113200             MOVE 1 TO C4-IN-WORD-SW
113300         END-IF
113400     END-IF
113500     .
113600 U355-99.
113700     EXIT.
113800
113900******************************************************************
114000* Hilfsroutine: Woerter in WS-SEGMENT(1:C4-SEGLEN) zaehlen        *
114100* (fuer Satzzerlegung D110 - liefert C4-WORD-COUNT)               *
114200******************************************************************
114300 U350-COUNT-WORDS-SEG SECTION.
114400 U350-10.
114500     MOVE ZERO TO C4-WORD-COUNT C4-IN-WORD-SW
114600     PERFORM U356-SCAN-CHAR-SEG
114700             VARYING C4-I3 FROM 1 BY 1
114800             UNTIL C4-I3 > C4-SEGLEN
114900     .
115000 U350-19.
115100     EXIT.
115200
115300 U356-SCAN-CHAR-SEG SECTION.
115400 U356-00.
115500     IF  WS-SEGMENT(C4-I3:1) = SPACE
115600         MOVE ZERO TO C4-IN-WORD-SW
115700     ELSE
115800         IF  C4-IN-WORD-SW = ZERO
115900             ADD 1 TO C4-WORD-COUNT
116000             MOVE 1 TO C4-IN-WORD-SW
116100         END-IF
116200     END-IF
116300     .
116400 U356-99.
116500     EXIT.
116600
116700******************************************************************
116800* Hilfsroutine: WS-SEGMENT (Kundentext, Grossbuchstaben) in       *
116900* WS-USER-WORD-TBL zerlegen, max. 60 Woerter je 20 Zeichen        *
117000******************************************************************
117100 U320-SPLIT-USER-WORDS SECTION.
117200 U320-00.
117300     MOVE SPACES TO WS-USER-WORD-TBL(1)
117400     MOVE ZERO   TO WS-USER-WORD-N C4-WORDLEN C4-IN-WORD-SW
117500     IF  WS-SCAN-LEN = ZERO
117600         GO TO U320-99
117700     END-IF
117800     PERFORM U325-SPLIT-CHAR
117900             VARYING C4-I3 FROM 1 BY 1
118000             UNTIL C4-I3 > WS-SCAN-LEN
118100     .
118200 U320-99.
118300     EXIT.
118400
118500 U325-SPLIT-CHAR SECTION.
118600 U325-00.
118700     IF  WS-SCAN-TEXT(C4-I3:1) = SPACE
118800         MOVE ZERO TO C4-IN-WORD-SW C4-WORDLEN
118900     ELSE
119000         IF  C4-IN-WORD-SW = ZERO
119100             IF  WS-USER-WORD-N < 60
119200                 ADD 1 TO WS-USER-WORD-N
119300                 MOVE SPACES TO WS-USER-WORD-TBL(WS-USER-WORD-N)
119310                 MOVE ZERO TO C4-WORD-FULL-SW
119320             ELSE
119330                 MOVE 1 TO C4-WORD-FULL-SW
119400             END-IF
119500             MOVE 1 TO C4-IN-WORD-SW
119600         END-IF
119700         IF  C4-WORD-FULL-SW = ZERO AND C4-WORDLEN < 20
119800             ADD 1 TO C4-WORDLEN
119900             MOVE WS-SCAN-TEXT(C4-I3:1)
120000                 TO WS-USER-WORD-TBL(WS-USER-WORD-N)(C4-WORDLEN:1)
120100         END-IF
120200     END-IF
120300     .
120400 U325-99.
120500     EXIT.
120600
120700******************************************************************
120800* Hilfsroutine: WS-SEGMENT (KI-Text, Grossbuchstaben) in          *
120900* WS-AI-WORD-TBL zerlegen, max. 60 Woerter je 20 Zeichen          *
121000******************************************************************
121100 U330-SPLIT-AI-WORDS SECTION.
121200 U330-00.
121300     MOVE SPACES TO WS-AI-WORD-TBL(1)
121400     MOVE ZERO   TO WS-AI-WORD-N C4-WORDLEN C4-IN-WORD-SW
121500     IF  WS-SCAN-LEN = ZERO
121600         GO TO U330-99
121700     END-IF
121800     PERFORM U335-SPLIT-CHAR
121900             VARYING C4-I3 FROM 1 BY 1
122000             UNTIL C4-I3 > WS-SCAN-LEN
122100     .
122200 U330-99.
122300     EXIT.
122400
122500 U335-SPLIT-CHAR SECTION.
122600 U335-00.
122700     IF  WS-SCAN-TEXT(C4-I3:1) = SPACE
122800         MOVE ZERO TO C4-IN-WORD-SW C4-WORDLEN
122900     ELSE
123000         IF  C4-IN-WORD-SW = ZERO
123100             IF  WS-AI-WORD-N < 60
123200                 ADD 1 TO WS-AI-WORD-N
123300                 MOVE SPACES TO WS-AI-WORD-TBL(WS-AI-WORD-N)
123310                 MOVE ZERO TO C4-WORD-FULL-SW
123320             ELSE
123330                 MOVE 1 TO C4-WORD-FULL-SW
123400             END-IF
123500             MOVE 1 TO C4-IN-WORD-SW
123600         END-IF
123700         IF  C4-WORD-FULL-SW = ZERO AND C4-WORDLEN < 20
123800             ADD 1 TO C4-WORDLEN
123900             MOVE WS-SCAN-TEXT(C4-I3:1)
124000                 TO WS-AI-WORD-TBL(WS-AI-WORD-N)(C4-WORDLEN:1)
124100         END-IF
124200     END-IF
124300     .
124400 U335-99.
124500     EXIT.
124600******************************************************************
124700* ENDE Source-Programm                                            *
124800******************************************************************
