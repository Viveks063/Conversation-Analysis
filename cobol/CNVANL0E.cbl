000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500* Bewertungsmodul
000600?SEARCH  =CNVSCR0
000700
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID.     CNVANL0O.
001700 AUTHOR.         H. WEGENER.
001800 INSTALLATION.   DV-ABTEILUNG KUNDENDIENST.
001900 DATE-WRITTEN.   04.12.1987.
002000 DATE-COMPILED.
002100 SECURITY.       INTERN - NUR FUER DV-ABTEILUNG KUNDENDIENST.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2011-06-02
002500* Letzte Version   :: A.02.01
002600* Kurzbeschreibung :: Naechtlicher Stapellauf Gespraechsauswertung
002700* Auftrag          :: KDQ-1 KDQ-7 KDQ-14 KDQ-20
002800*                     12345678901234567
002900* Aenderungen (Version und Datum in Variable K-MODUL aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1987-12-04| hjm | Neuerstellung - Stapellauf liest       *
003500*       |          |     | Telefon-Mitschriftenkarten (CONVFILE), *
003600*       |          |     | ruft Bewertungsmodul je Karte, schreibt*
003700*       |          |     | ANLFILE neu je Lauf                    *
003800*A.01.00|1995-06-02| wgn | Datenverlust-Fehler behoben: ANLFILE   *
003900*       |          |     | wird ab sofort laufuebergreifend fort- *
004000*       |          |     | geschrieben (Altbestand + neue Saetze  *
004100*       |          |     | je Gespraech), vorher Neuanlage je Lauf*
004200*       |          |     | und dabei Verlust bereits ausgewerteter*
004300*       |          |     | Gespraeche aus fruehren Laeufen (KDQ-7)*
004400*A.01.01|1998-11-06| klr | Jahr-2000-Erweiterung CNV-DATE/ANL-RUN-*
004500*       |          |     | DATE auf 8-stellig                     *
004600*A.02.00|2004-02-17| rog | Umstellung von Telefon-Mitschrift auf  *
004700*       |          |     | elektronisches Chat-Protokoll (MSGFILE *
004800*       |          |     | statt Einzelkarte) - Auftrag KDQ-14    *
004900*A.02.01|2011-06-02| kl  | Laufstatistik FOUND/ANALYZED/FAILED    *
005000*       |          |     | ergaenzt (Auftrag KDQ-20), kein Modul- *
005100*       |          |     | aufruf geaendert                       *
005200*                                                            !A02A*
005300*----------------------------------------------------------------*
005400*
005500* Programmbeschreibung
005600* --------------------
005700* Liest CONVFILE (Gespraechs-Stammsaetze) und selektiert die noch
005800* nicht ausgewerteten Gespraeche (CNV-ANALYZED-SW = 'N').  Holt je
005900* Gespraech die zugehoerigen Beitraege aus MSGFILE (sortiert nach
006000* Gespraechs-Id/laufender Nummer) und ruft das Bewertungsmodul
006100* CNVSCR0M.  Der neue ANLFILE-Bestand entsteht durch Mischen des
006200* alten ANLFILE-Bestands (ANLFILE-IN) mit den neu ausgewerteten
006300* Gespraechen - der alte Satz einer erneut ausgewerteten Kennung
006400* wird dabei durch den neuen ersetzt (Saetze zu noch nicht
006500* ausgewerteten Kennungen werden unveraendert uebernommen).  Die
006600* Ausgabe ANLFILE-OUT wird im Anschluss an einen erfolgreichen
006700* Lauf per Bandwechsel/Umbenennung zum neuen ANLFILE (siehe JCL).
006800* Nach erfolgreicher Auswertung wird CNV-ANALYZED-SW auf 'Y'
006900* umgesetzt und CONVFILE zurueckgeschrieben.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT CONVFILE     ASSIGN TO "CONVFILE"
008600                         FILE STATUS IS FSTAT-CONV.
008700     SELECT MSGFILE      ASSIGN TO "MSGFILE"
008800                         FILE STATUS IS FSTAT-MSG.
008900     SELECT ANLFILE-IN   ASSIGN TO "ANLFILE"
009000                         FILE STATUS IS FSTAT-ANLIN.
009100     SELECT ANLFILE-OUT  ASSIGN TO "ANLFNEW"
009200                         FILE STATUS IS FSTAT-ANLOUT.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600*--------------------------------------------------------------------*
009700* CONVFILE - Gespraechs-Stammsaetze, I-O (Flag wird zurueckgeschr.)  *
009800*--------------------------------------------------------------------*
009900 FD  CONVFILE
010000     RECORD CONTAINS 55 CHARACTERS
010100     LABEL RECORDS ARE STANDARD.
010200     COPY CNVRECC.
010300*--------------------------------------------------------------------*
010400* MSGFILE - Nachrichten-Detailsaetze, nur Eingabe                    *
010500*--------------------------------------------------------------------*
010600 FD  MSGFILE
010700     RECORD CONTAINS 214 CHARACTERS
010800     LABEL RECORDS ARE STANDARD.
010900     COPY MSGRECC.
011000*--------------------------------------------------------------------*
011100* ANLFILE-IN - Altbestand Auswertungssaetze (voriger Lauf), Eingabe  *
011200* Wird nur saetzeweise byteweise kopiert/uebersprungen - die         *
011300* Gespraechs-Id wird ueber ANL-OLD-KEY-VIEW (REDEFINES) aus den      *
011400* ersten 6 Byte entnommen, so dass keine doppelte Feldbeschreibung   *
011500* zu ANL-ANALYSIS-RECORD noetig ist.                                 *
011600*--------------------------------------------------------------------*
011700 FD  ANLFILE-IN
011800     RECORD CONTAINS 72 CHARACTERS
011900     LABEL RECORDS ARE STANDARD.
012000 01  ANL-OLD-BUFFER          PIC X(72).
012010 01  ANL-OLD-KEY-VIEW REDEFINES ANL-OLD-BUFFER.
012020     05  ANL-OLD-KEY-ID      PIC 9(06).
012030     05  FILLER              PIC X(66).
012100*--------------------------------------------------------------------*
012200* ANLFILE-OUT - neu gemischter Auswertungsbestand, Ausgabe           *
012300*--------------------------------------------------------------------*
012400 FD  ANLFILE-OUT
012500     RECORD CONTAINS 72 CHARACTERS
012600     LABEL RECORDS ARE STANDARD.
012700     COPY ANLRECC.
012800
012900 WORKING-STORAGE SECTION.
013000*--------------------------------------------------------------------*
013100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
013200*--------------------------------------------------------------------*
013300 01          COMP-FELDER.
013400     05      C4-I1               PIC S9(04) COMP.
013600     05      C4-FOUND-CNT        PIC S9(04) COMP VALUE ZERO.
013700     05      C4-ANALYZED-CNT     PIC S9(04) COMP VALUE ZERO.
013800     05      C4-FAILED-CNT       PIC S9(04) COMP VALUE ZERO.
013900     05      C4-CARRIED-CNT      PIC S9(04) COMP VALUE ZERO.
014000*--------------------------------------------------------------------*
014100* Display-Felder: Praefix D                                         *
014200*--------------------------------------------------------------------*
014300 01          DISPLAY-FELDER.
014400     05      D-NUM4              PIC -9(04).
014410     05      D-NUM4B             PIC -9(04).
014500*--------------------------------------------------------------------*
014600* Felder mit konstantem Inhalt: Praefix K                           *
014700*--------------------------------------------------------------------*
014800 01          KONSTANTE-FELDER.
014900     05      K-MODUL             PIC X(08)   VALUE "CNVANL0O".
015000*--------------------------------------------------------------------*
015100* Conditional-Felder / Dateistatus je Datei                         *
015200*--------------------------------------------------------------------*
015300 01          SCHALTER.
015400     05      FSTAT-CONV          PIC X(02).
015410     05      CONV-REC-STAT REDEFINES FSTAT-CONV.
015420        10   FSTAT-CONV1         PIC X.
015430             88 CONV-OK                      VALUE "0".
015440             88 CONV-EOF                     VALUE "1".
015450        10                       PIC X.
015500     05      FSTAT-MSG           PIC X(02).
015510     05      MSG-REC-STAT  REDEFINES FSTAT-MSG.
015520        10   FSTAT-MSG1          PIC X.
015530             88 MSG-OK                       VALUE "0".
015540             88 MSG-EOF                      VALUE "1".
015550        10                       PIC X.
016000     05      FSTAT-ANLIN         PIC X(02).
016010     05      ANLIN-REC-STAT REDEFINES FSTAT-ANLIN.
016020        10   FSTAT-ANLIN1        PIC X.
016030             88 ANLIN-OK                     VALUE "0".
016040             88 ANLIN-EOF                    VALUE "1".
016050             88 ANLIN-NOFILE                 VALUE "3".
016060        10                       PIC X.
016400     05      FSTAT-ANLOUT        PIC X(02).
016410     05      ANLOUT-REC-STAT REDEFINES FSTAT-ANLOUT.
016420        10   FSTAT-ANLOUT1       PIC X.
016430             88 ANLOUT-OK                    VALUE "0".
016440        10                       PIC X.
016600
016700     05      CONV-EOF-SW         PIC 9       VALUE ZERO.
016800          88 WS-CONV-EOF                     VALUE 1.
016900     05      MSG-EOF-SW          PIC 9       VALUE ZERO.
017000          88 WS-MSG-EOF                      VALUE 1.
017100     05      ANLIN-EOF-SW        PIC 9       VALUE ZERO.
017200          88 WS-ANLIN-EOF                    VALUE 1.
017300     05      ANLIN-PRESENT-SW    PIC 9       VALUE ZERO.
017400          88 WS-ANLIN-PRESENT                VALUE 1.
017500
017600     05      PRG-STATUS          PIC 9       VALUE ZERO.
017700          88 PRG-OK                          VALUE ZERO.
017800          88 PRG-ABBRUCH                     VALUE 2.
017900*--------------------------------------------------------------------*
018000* Arbeitsfelder Mischlauf ANLFILE (Altbestand gegen Neuauswertung)   *
018100*--------------------------------------------------------------------*
018200 01          WORK-FELDER.
018300     05      WS-OLD-CONV-ID      PIC 9(06).
018600     05      WS-HIGH-KEY         PIC 9(06) VALUE 999999.
018700
018800*            Nachrichtentabelle fuer Aufruf CNVSCR0M
018900 01          LINK-REC.
019000     05  LINK-HDR.
019100      10 LINK-CONV-ID             PIC 9(06).
019200      10 LINK-MSG-COUNT           PIC S9(04) COMP.
019300      10 LINK-RC                  PIC S9(04) COMP.
019400*       0    = OK, Kennzahlen geliefert
019500*       9999 = keine Beitraege vorhanden, Auswertung nicht moeglich
019600     05  LINK-MESSAGES.
019700      10 LINK-MSG-ENTRY OCCURS 500 TIMES
019800                                  INDEXED BY LINK-MSG-IX.
019900         15 LINK-MSG-SENDER       PIC X(04).
020000         15 LINK-MSG-TEXT         PIC X(200).
020100     05  LINK-RESULT.
020200      10 LINK-CLARITY             PIC 9(03)V99.
020300      10 LINK-RELEVANCE           PIC 9(03)V99.
020400      10 LINK-ACCURACY            PIC 9(03)V99.
020500      10 LINK-COMPLETENESS        PIC 9(03)V99.
020600      10 LINK-SENTIMENT           PIC X(08).
020700      10 LINK-SENT-SCORE          PIC S9V9(04)
020800                                  SIGN IS TRAILING SEPARATE.
020900      10 LINK-EMPATHY             PIC 9(03)V99.
021000      10 LINK-RESP-TIME           PIC 9(03)V99.
021100      10 LINK-RESOLUTION          PIC X(01).
021200      10 LINK-ESCALATION          PIC X(01).
021300      10 LINK-FALLBACKS           PIC 9(03).
021400      10 LINK-OVERALL             PIC 9(03)V99.
021500
021600*--------------------------------------------------------------------*
021700* Laufdatum, aus TAL-Systemuhr - nur JJJJMMTT benoetigt              *
021800*--------------------------------------------------------------------*
021810 01          TAL-TIME.
021820     05      TAL-JHJJMMTT.
021830        10   TAL-JHJJ            PIC S9(04) COMP.
021840        10   TAL-MM              PIC S9(04) COMP.
021850        10   TAL-TT              PIC S9(04) COMP.
021860     05      TAL-HHMI.
021870        10   TAL-HH              PIC S9(04) COMP.
021880        10   TAL-MI              PIC S9(04) COMP.
021890     05      TAL-SS              PIC S9(04) COMP.
021895     05      TAL-HS              PIC S9(04) COMP.
021897     05      TAL-MS              PIC S9(04) COMP.
021900 01          TAL-TIME-D.
022000     05      TAL-JHJJMMTT.
022100        10   TAL-JHJJ            PIC  9(04).
022200        10   TAL-MM              PIC  9(02).
022300        10   TAL-TT              PIC  9(02).
022400     05      TAL-HHMI.
022500        10   TAL-HH              PIC  9(02).
022600        10   TAL-MI              PIC  9(02).
022700     05      TAL-SS              PIC  9(02).
022800     05      TAL-HS              PIC  9(02).
022900     05      TAL-MS              PIC  9(02).
023000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
023100     05      TAL-TIME-N16        PIC  9(16).
023200     05      TAL-TIME-REST       PIC  9(02).
023300
023400 PROCEDURE DIVISION.
023500******************************************************************
023600* Steuerungs-Section                                              *
023700******************************************************************
023800 A100-STEUERUNG SECTION.
023900 A100-00.
024000     IF  SHOW-VERSION
024100         DISPLAY K-MODUL " Vers. A.02.01"
024200         STOP RUN
024300     END-IF
024400
024500     PERFORM B000-VORLAUF
024600     IF  PRG-ABBRUCH
024700         CONTINUE
024800     ELSE
024900         PERFORM B100-VERARBEITUNG
025000     END-IF
025100
025200     PERFORM B090-ENDE
025300     STOP RUN
025400     .
025500 A100-99.
025600     EXIT.
025700
025800******************************************************************
025900* Vorlauf - Dateien oeffnen, Lesevorlauf auf allen drei Eingaengen *
026000******************************************************************
026100 B000-VORLAUF SECTION.
026200 B000-00.
026300     ENTER TAL "TIME" USING TAL-TIME
026310     MOVE CORR TAL-TIME TO TAL-TIME-D
026400
026500     OPEN I-O    CONVFILE
026600     IF  NOT CONV-OK
026700         DISPLAY "CNVANL0O: CONVFILE NICHT VERFUEGBAR - STATUS "
026800                 FSTAT-CONV
026900         SET PRG-ABBRUCH TO TRUE
027000         EXIT SECTION
027100     END-IF
027200
027300     OPEN INPUT MSGFILE
027400     IF  NOT MSG-OK
027500         DISPLAY "CNVANL0O: MSGFILE NICHT VERFUEGBAR - STATUS "
027600                 FSTAT-MSG
027700         SET PRG-ABBRUCH TO TRUE
027800         EXIT SECTION
027900     END-IF
028000
028100*    ---> Altbestand ANLFILE ist beim allerersten Lauf noch nicht
028200*         vorhanden - das ist kein Abbruchgrund, nur kein Mischen
028300     OPEN INPUT ANLFILE-IN
028400     IF  ANLIN-NOFILE
028500         SET WS-ANLIN-EOF TO TRUE
028600     ELSE
028700         IF  NOT ANLIN-OK
028800             DISPLAY "CNVANL0O: ANLFILE NICHT LESBAR - STATUS "
028900                     FSTAT-ANLIN
029000             SET PRG-ABBRUCH TO TRUE
029100             EXIT SECTION
029200         ELSE
029300             SET WS-ANLIN-PRESENT TO TRUE
029400         END-IF
029500     END-IF
029600
029700     OPEN OUTPUT ANLFILE-OUT
029800     IF  NOT ANLOUT-OK
029900         DISPLAY "CNVANL0O: ANLFNEW KANN NICHT ANGELEGT WERDEN - "
030000                 "STATUS " FSTAT-ANLOUT
030100         SET PRG-ABBRUCH TO TRUE
030200         EXIT SECTION
030300     END-IF
030400
030500     PERFORM F100-READ-CONV
030600     IF  WS-ANLIN-PRESENT
030700         PERFORM F300-READ-ANLIN
030800     END-IF
030900     .
031000 B000-99.
031100     EXIT.
031200
031300******************************************************************
031400* Verarbeitung - CONVFILE steuert den Mischlauf, je Satz wird     *
031500* entweder der Altbestand uebernommen oder neu ausgewertet        *
031600******************************************************************
031700 B100-VERARBEITUNG SECTION.
031800 B100-00.
031900     PERFORM C100-ONE-CONV
032000             UNTIL WS-CONV-EOF
032100
032200*    ---> restlichen Altbestand (Kennungen > letzte CONVFILE-Id,
032300*         z.B. geloeschte Stammsaetze) unveraendert uebernehmen
032400     PERFORM C900-COPY-REMAINDER
032500             UNTIL WS-ANLIN-EOF
032550     .
032600 B100-99.
032700     EXIT.
032800
032900******************************************************************
033000* Ein CONVFILE-Satz: bereits ausgewertet -> Altsatz mischen,      *
033100* sonst neu auswerten und Altsatz (falls vorhanden) verwerfen     *
033200******************************************************************
033300 C100-ONE-CONV SECTION.
033400 C100-00.
033500     PERFORM C150-SYNC-ANLIN
033600
033700     IF  CNV-ANALYZED-YES
033800         PERFORM C200-CARRY-FORWARD
033900     ELSE
034000         ADD  1 TO C4-FOUND-CNT
034100         PERFORM C300-GATHER-MESSAGES
034200         PERFORM C400-CALL-ANALYZER
034300         IF  LINK-RC = ZERO
034400             PERFORM C500-WRITE-NEW-RESULT
034500             PERFORM C600-FLAG-ANALYZED
034600             ADD  1 TO C4-ANALYZED-CNT
034700         ELSE
034800             ADD  1 TO C4-FAILED-CNT
034900         END-IF
035000     END-IF
035100
035200     PERFORM F100-READ-CONV
035300     .
035400 C100-99.
035500     EXIT.
035600
035700******************************************************************
035800* Lesecursor Altbestand auf die aktuelle CONVFILE-Id vorziehen -   *
035900* Altsaetze ohne passenden CONVFILE-Satz (Stammsatz geloescht)     *
036000* werden dabei stillschweigend verworfen                          *
036100******************************************************************
036200 C150-SYNC-ANLIN SECTION.
036300 C150-00.
036400     PERFORM F300-READ-ANLIN
036500             UNTIL WS-ANLIN-EOF
036600                OR WS-OLD-CONV-ID NOT LESS CNV-ID
036700     .
036800 C150-99.
036900     EXIT.
037000
037100******************************************************************
037200* Gespraech bereits ausgewertet - Altsatz unveraendert (oder bei  *
037300* fehlendem Altsatz gar nichts) in den neuen Bestand uebernehmen  *
037400******************************************************************
037500 C200-CARRY-FORWARD SECTION.
037600 C200-00.
037700     IF  (NOT WS-ANLIN-EOF) AND WS-OLD-CONV-ID = CNV-ID
037800         MOVE ANL-OLD-BUFFER TO ANL-ANALYSIS-RECORD
037900         WRITE ANL-ANALYSIS-RECORD
038000         ADD  1 TO C4-CARRIED-CNT
038100         PERFORM F300-READ-ANLIN
038200     END-IF
038300     .
038400 C200-99.
038500     EXIT.
038600
038700******************************************************************
038800* Gespraech noch nicht ausgewertet - alle Beitraege aus MSGFILE   *
038900* (sortiert nach Gespraechs-Id/lfd. Nummer) in die Link-Tabelle   *
039000* uebernehmen                                                     *
039100******************************************************************
039200 C300-GATHER-MESSAGES SECTION.
039300 C300-00.
039400     MOVE ZERO  TO LINK-MSG-COUNT
039500     MOVE CNV-ID TO LINK-CONV-ID
039600
039700     PERFORM C350-ONE-MESSAGE
039800             UNTIL WS-MSG-EOF
039900                OR MSG-CONV-ID NOT = CNV-ID
039950                OR LINK-MSG-COUNT = 500
040000     .
040100 C300-99.
040200     EXIT.
040300
040400******************************************************************
040500* Einen passenden MSGFILE-Satz in die Link-Tabelle einreihen -    *
040600* Vorlaufsaetze mit kleinerer Gespraechs-Id werden uebersprungen  *
040700* (Nachricht ohne Stammsatz, z.B. Testdaten)                      *
040800******************************************************************
040900 C350-ONE-MESSAGE SECTION.
041000 C350-00.
041100     IF  MSG-CONV-ID < CNV-ID
041200         PERFORM F200-READ-MSG
041300         EXIT SECTION
041400     END-IF
041500
041600     ADD  1 TO LINK-MSG-COUNT
041700     MOVE MSG-SENDER TO LINK-MSG-SENDER(LINK-MSG-COUNT)
041800     MOVE MSG-TEXT   TO LINK-MSG-TEXT(LINK-MSG-COUNT)
041900     PERFORM F200-READ-MSG
042000     .
042100 C350-99.
042200     EXIT.
042300
042400******************************************************************
042500* Bewertungsmodul rufen                                           *
042600******************************************************************
042700 C400-CALL-ANALYZER SECTION.
042800 C400-00.
042900     CALL "CNVSCR0M" USING LINK-REC
043000     .
043100 C400-99.
043200     EXIT.
043300
043400******************************************************************
043500* Neuen Auswertungssatz aus Link-Rueckgabe aufbauen und schreiben *
043600******************************************************************
043700 C500-WRITE-NEW-RESULT SECTION.
043800 C500-00.
043900     MOVE LINK-CONV-ID      TO ANL-CONV-ID
044000     MOVE LINK-CLARITY      TO ANL-CLARITY
044100     MOVE LINK-RELEVANCE    TO ANL-RELEVANCE
044200     MOVE LINK-ACCURACY     TO ANL-ACCURACY
044300     MOVE LINK-COMPLETENESS TO ANL-COMPLETENESS
044400     MOVE LINK-SENTIMENT    TO ANL-SENTIMENT
044500     MOVE LINK-SENT-SCORE   TO ANL-SENT-SCORE
044600     MOVE LINK-EMPATHY      TO ANL-EMPATHY
044700     MOVE LINK-RESP-TIME    TO ANL-RESP-TIME
044800     MOVE LINK-RESOLUTION   TO ANL-RESOLUTION-SW
044900     MOVE LINK-ESCALATION   TO ANL-ESCALATION-SW
045000     MOVE LINK-FALLBACKS    TO ANL-FALLBACKS
045100     MOVE LINK-OVERALL      TO ANL-OVERALL
045200     MOVE TAL-JHJJMMTT OF TAL-TIME-D TO ANL-RUN-DATE
045300     MOVE SPACES            TO ANL-FILLER
045400     WRITE ANL-ANALYSIS-RECORD
045500     .
045600 C500-99.
045700     EXIT.
045800
045900******************************************************************
046000* Gespraech als ausgewertet kennzeichnen und CONVFILE fortschr.   *
046100******************************************************************
046200 C600-FLAG-ANALYZED SECTION.
046300 C600-00.
046400     SET CNV-ANALYZED-YES TO TRUE
046500     REWRITE CNV-CONVERSATION-RECORD
046600     .
046700 C600-99.
046800     EXIT.
046900
047000******************************************************************
047100* Restlichen Altbestand (Kennungen groesser als der letzte        *
047200* CONVFILE-Satz) unveraendert in den neuen Bestand uebernehmen    *
047300******************************************************************
047400 C900-COPY-REMAINDER SECTION.
047500 C900-00.
047600     MOVE ANL-OLD-BUFFER TO ANL-ANALYSIS-RECORD
047700     WRITE ANL-ANALYSIS-RECORD
047800     ADD  1 TO C4-CARRIED-CNT
047900     PERFORM F300-READ-ANLIN
048000     .
048100 C900-99.
048200     EXIT.
048300
048400******************************************************************
048500* Nachlauf - Dateien schliessen, Laufstatistik ausgeben           *
048600******************************************************************
048700 B090-ENDE SECTION.
048800 B090-00.
048900     IF  PRG-ABBRUCH
049000         EXIT SECTION
049100     END-IF
049200
049300     CLOSE CONVFILE MSGFILE ANLFILE-OUT
049400     IF  WS-ANLIN-PRESENT
049500         CLOSE ANLFILE-IN
049600     END-IF
049700
049800     IF  C4-FOUND-CNT = ZERO
049900         DISPLAY "KEINE UNAUSGEWERTETEN GESPRAECHE GEFUNDEN"
050000     ELSE
050100         MOVE C4-FOUND-CNT TO D-NUM4
050200         DISPLAY "FOUND " D-NUM4 " UNANALYZED CONVERSATIONS"
050300     END-IF
050400
050500     MOVE C4-ANALYZED-CNT TO D-NUM4
050550     MOVE C4-FAILED-CNT   TO D-NUM4B
050600     DISPLAY "ANALYSIS COMPLETE. ANALYZED: " D-NUM4
050700             " FAILED: " D-NUM4B
050800     .
050900 B090-99.
051000     EXIT.
051100
051200******************************************************************
051300* Lesen CONVFILE, naechster Satz aufsteigend nach CNV-ID          *
051400******************************************************************
051500 F100-READ-CONV SECTION.
051600 F100-00.
051700     READ CONVFILE
051800         AT END
051900             SET WS-CONV-EOF TO TRUE
052000     END-READ
052100     .
052200 F100-99.
052300     EXIT.
052400
052500******************************************************************
052600* Lesen MSGFILE, naechster Satz aufsteigend nach Id/lfd. Nummer   *
052700******************************************************************
052800 F200-READ-MSG SECTION.
052900 F200-00.
053000     READ MSGFILE
053100         AT END
053200             SET WS-MSG-EOF TO TRUE
053300     END-READ
053400     .
053500 F200-99.
053600     EXIT.
053700
053800******************************************************************
053900* Lesen Altbestand ANLFILE-IN, Gespraechs-Id ueber ANL-OLD-KEY-   *
053950* VIEW (REDEFINES) ermitteln                                     *
054000******************************************************************
054100 F300-READ-ANLIN SECTION.
054200 F300-00.
054300     READ ANLFILE-IN
054400         AT END
054500             SET WS-ANLIN-EOF TO TRUE
054600             MOVE WS-HIGH-KEY TO WS-OLD-CONV-ID
054700     NOT AT END
054800             MOVE ANL-OLD-KEY-ID TO WS-OLD-CONV-ID
054900     END-READ
055000     .
055100 F300-99.
055200     EXIT.
