000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.     CNVRPT0O.
001400 AUTHOR.         H. WEGENER.
001500 INSTALLATION.   DV-ABTEILUNG KUNDENDIENST.
001600 DATE-WRITTEN.   15.01.1988.
001700 DATE-COMPILED.
001800 SECURITY.       INTERN - NUR FUER DV-ABTEILUNG KUNDENDIENST.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2011-07-04
002200* Letzte Version   :: A.02.02
002300* Kurzbeschreibung :: Monatsauswertung Gespraechsqualitaet (Druck)
002400* Auftrag          :: KDQ-2 KDQ-8 KDQ-15 KDQ-21
002500*                     12345678901234567
002600* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1988-01-15| hjm | Neuerstellung - Monatsliste ueber die  *
003200*       |          |     | ausgewerteten Telefon-Mitschriften,    *
003300*       |          |     | Durchschnitt der 4 Basis-Kennzahlen    *
003400*A.01.00|1995-06-20| wgn | Eskalations- und Erledigungsquote      *
003500*       |          |     | ergaenzt (Auftrag KDQ-8)               *
003600*A.01.01|1998-11-10| klr | Jahr-2000-Erweiterung Laufdatum auf    *
003700*       |          |     | 8-stellig (ANL-RUN-DATE)               *
003800*A.02.00|2004-03-02| rog | Umstellung auf elektr. Chat-Protokoll; *
003900*       |          |     | durchschnittl. Stimmungskennzahl neu   *
004000*       |          |     | (Auftrag KDQ-15)                       *
004100*A.02.01|2009-02-11| sk  | Rundung der Durchschnittswerte auf     *
004200*       |          |     | kaufmaennisch gerundete 2 Dezimalstell.*
004300*       |          |     | umgestellt (vorher abgeschnitten)      *
004400*A.02.02|2011-07-04| kl  | Meldung bei leerem ANLFILE ergaenzt    *
004500*       |          |     | (Auftrag KDQ-21)                       *
004600*                                                            !A02B*
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100* Liest den gesamten ANLFILE-Bestand (alle bisher ausgewerteten
005200* Gespraeche, laufuebergreifend durch CNVANL0O fortgeschrieben)
005300* und bildet Summen-/Durchschnittswerte ueber die Qualitaets-
005400* kennzahlen.  Ausgabe ist eine einseitige Liste RPTFILE mit
005500* Kopf (Berichtstitel, Laufdatum) und sechs Kennzahlzeilen.  Ist
005600* der Bestand leer, wird nur der Hinweis "keine ausgewerteten
005700* Gespraeche" ausgegeben.  Keine Staffelsummen - reiner Gesamt-
005800* bericht.
005900*
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     C01 IS TOP-OF-FORM
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ANLFILE      ASSIGN TO "ANLFILE"
007600                         FILE STATUS IS FSTAT-ANL.
007700     SELECT RPTFILE      ASSIGN TO "RPTFILE"
007800                         FILE STATUS IS FSTAT-RPT.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200*--------------------------------------------------------------------*
008300* ANLFILE - Auswertungsbestand (laufuebergreifend), nur Eingabe       *
008400*--------------------------------------------------------------------*
008500 FD  ANLFILE
008600     RECORD CONTAINS 72 CHARACTERS
008700     LABEL RECORDS ARE STANDARD.
008800     COPY ANLRECC.
008900*--------------------------------------------------------------------*
009000* RPTFILE - Liste Gespraechsauswertung, 132 Druckzeichen             *
009100*--------------------------------------------------------------------*
009200 FD  RPTFILE
009300     RECORD CONTAINS 132 CHARACTERS
009400     LABEL RECORDS OMITTED.
009500 01  RPT-DRUCKZEILE              PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800*--------------------------------------------------------------------*
009900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
010000*--------------------------------------------------------------------*
010100 01          COMP-FELDER.
010300     05      C4-TOTAL-CNT        PIC S9(07) COMP VALUE ZERO.
010400     05      C4-ESKALIERT-CNT    PIC S9(07) COMP VALUE ZERO.
010500     05      C4-ERLEDIGT-CNT     PIC S9(07) COMP VALUE ZERO.
010600     05      C7-OVERALL-SUMME    PIC S9(07)V99 COMP VALUE ZERO.
010700     05      C7-SENTIMENT-SUMME  PIC S9(07)V9(04) COMP VALUE ZERO.
010800*--------------------------------------------------------------------*
010900* Arbeitsfelder fuer Durchschnitts-/Quotenrechnung                   *
011000*--------------------------------------------------------------------*
011100 01          WORK-FELDER.
011200     05      WS-OVERALL-SCHNITT  PIC S9(03)V99.
011300     05      WS-SENTIMENT-SCHN   PIC S9(03)V9(04).
011400     05      WS-ERLEDIGT-QUOTE   PIC S9(01)V9(04).
011450     05      WS-ERLEDIGT-PROZENT PIC S9(05)V99.
011500*--------------------------------------------------------------------*
011600* Felder mit konstantem Inhalt: Praefix K                           *
011700*--------------------------------------------------------------------*
011800 01          KONSTANTE-FELDER.
011900     05      K-MODUL             PIC X(08)   VALUE "CNVRPT0O".
012000*--------------------------------------------------------------------*
012100* Conditional-Felder / Dateistatus                                   *
012200*--------------------------------------------------------------------*
012300 01          SCHALTER.
012400     05      FSTAT-ANL           PIC X(02).
012500     05      ANL-REC-STAT  REDEFINES FSTAT-ANL.
012600        10   FSTAT-ANL1          PIC X.
012700             88 ANL-OK                      VALUE "0".
012800             88 ANL-EOF                     VALUE "1".
012900             88 ANL-NOFILE                  VALUE "3".
013000        10                       PIC X.
013100     05      FSTAT-RPT           PIC X(02).
013200     05      RPT-REC-STAT  REDEFINES FSTAT-RPT.
013300        10   FSTAT-RPT1          PIC X.
013400             88 RPT-OK                      VALUE "0".
013500        10                       PIC X.
013600
013700     05      ANL-EOF-SW          PIC 9       VALUE ZERO.
013800          88 WS-ANL-EOF                      VALUE 1.
013900     05      ANL-PRESENT-SW      PIC 9       VALUE ZERO.
014000          88 WS-ANL-PRESENT                  VALUE 1.
014100
014200     05      PRG-STATUS          PIC 9       VALUE ZERO.
014300          88 PRG-OK                          VALUE ZERO.
014400          88 PRG-ABBRUCH                     VALUE 2.
014500*--------------------------------------------------------------------*
014600* Laufdatum, aus TAL-Systemuhr - nur JJJJMMTT benoetigt              *
014700*--------------------------------------------------------------------*
014800 01          TAL-TIME.
014900     05      TAL-JHJJMMTT.
015000        10   TAL-JHJJ            PIC S9(04) COMP.
015100        10   TAL-MM              PIC S9(04) COMP.
015200        10   TAL-TT              PIC S9(04) COMP.
015300     05      TAL-HHMI.
015400        10   TAL-HH              PIC S9(04) COMP.
015500        10   TAL-MI              PIC S9(04) COMP.
015600     05      TAL-SS              PIC S9(04) COMP.
015700     05      TAL-HS              PIC S9(04) COMP.
015800     05      TAL-MS              PIC S9(04) COMP.
015900 01          TAL-TIME-D.
016000     05      TAL-JHJJMMTT.
016100        10   TAL-JHJJ            PIC  9(04).
016200        10   TAL-MM              PIC  9(02).
016300        10   TAL-TT              PIC  9(02).
016400     05      TAL-HHMI.
016500        10   TAL-HH              PIC  9(02).
016600        10   TAL-MI              PIC  9(02).
016700     05      TAL-SS              PIC  9(02).
016800     05      TAL-HS              PIC  9(02).
016900     05      TAL-MS              PIC  9(02).
017000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
017100     05      TAL-TIME-N16        PIC  9(16).
017200     05      TAL-TIME-REST       PIC  9(02).
017300*--------------------------------------------------------------------*
017400* Druckbild Kopfzeile                                                *
017500*--------------------------------------------------------------------*
017600 01          RPT-KOPF-1.
017700     05      FILLER              PIC X(20) VALUE SPACES.
017800     05      FILLER              PIC X(45)
017900                       VALUE "AUSWERTUNGSBERICHT GESPRAECHSQUALITAET".
018000     05      FILLER              PIC X(67) VALUE SPACES.
018100 01          RPT-KOPF-2.
018200     05      FILLER              PIC X(20) VALUE SPACES.
018300     05      FILLER              PIC X(11) VALUE "LAUFDATUM: ".
018400     05      RK2-LAUFDATUM       PIC 9999/99/99.
018500     05      FILLER              PIC X(91) VALUE SPACES.
018600*--------------------------------------------------------------------*
018700* Druckbild Kennzahlzeilen (Etikett + editierter Wert)               *
018800*--------------------------------------------------------------------*
018900 01          RPT-KENNZAHL-1.
019000     05      FILLER              PIC X(03) VALUE SPACES.
019100     05      FILLER              PIC X(31)
019200                       VALUE "TOTAL CONVERSATIONS ANALYZED  ".
019300     05      RK1-WERT            PIC ZZZZZZ9.
019400     05      FILLER              PIC X(91) VALUE SPACES.
019500 01          RPT-KENNZAHL-2.
019600     05      FILLER              PIC X(03) VALUE SPACES.
019700     05      FILLER              PIC X(31)
019800                       VALUE "AVERAGE OVERALL SCORE          ".
019900     05      RK2-WERT            PIC ZZ9.99.
020000     05      FILLER              PIC X(92) VALUE SPACES.
020100 01          RPT-KENNZAHL-3.
020200     05      FILLER              PIC X(03) VALUE SPACES.
020300     05      FILLER              PIC X(31)
020400                       VALUE "AVERAGE SENTIMENT SCORE        ".
020500     05      RK3-WERT            PIC -9.99.
020600     05      FILLER              PIC X(93) VALUE SPACES.
020700 01          RPT-KENNZAHL-4.
020800     05      FILLER              PIC X(03) VALUE SPACES.
020900     05      FILLER              PIC X(34)
021000                       VALUE "CONVERSATIONS NEEDING ESCALATION ".
021100     05      RK4-WERT            PIC ZZZZZZ9.
021200     05      FILLER              PIC X(88) VALUE SPACES.
021300 01          RPT-KENNZAHL-5.
021400     05      FILLER              PIC X(03) VALUE SPACES.
021500     05      FILLER              PIC X(31)
021600                       VALUE "CONVERSATIONS RESOLVED         ".
021700     05      RK5-WERT            PIC ZZZZZZ9.
021800     05      FILLER              PIC X(91) VALUE SPACES.
021900 01          RPT-KENNZAHL-6.
022000     05      FILLER              PIC X(03) VALUE SPACES.
022100     05      FILLER              PIC X(31)
022200                       VALUE "RESOLUTION RATE (PERCENT)      ".
022300     05      RK6-WERT            PIC ZZ9.99.
022400     05      FILLER              PIC X(92) VALUE SPACES.
022500 01          RPT-LEER-BESTAND.
022600     05      FILLER              PIC X(20) VALUE SPACES.
022700     05      FILLER              PIC X(29)
022800                       VALUE "NO ANALYZED CONVERSATIONS YET".
022900     05      FILLER              PIC X(83) VALUE SPACES.
023000
023100 PROCEDURE DIVISION.
023200******************************************************************
023300* Steuerungs-Section                                              *
023400******************************************************************
023500 A100-STEUERUNG SECTION.
023600 A100-00.
023700     IF  SHOW-VERSION
023800         DISPLAY K-MODUL " Vers. A.02.02"
023900         STOP RUN
024000     END-IF
024100
024200     PERFORM B000-VORLAUF
024300     IF  PRG-ABBRUCH
024400         CONTINUE
024500     ELSE
024600         PERFORM B100-VERARBEITUNG
024700     END-IF
024800
024900     PERFORM B090-ENDE
025000     STOP RUN
025100     .
025200 A100-99.
025300     EXIT.
025400
025500******************************************************************
025600* Vorlauf - Dateien oeffnen, Laufdatum holen, Lesevorlauf          *
025700******************************************************************
025800 B000-VORLAUF SECTION.
025900 B000-00.
026000     ENTER TAL "TIME" USING TAL-TIME
026100     MOVE CORR TAL-TIME TO TAL-TIME-D
026200
026300     OPEN INPUT  ANLFILE
026400     IF  ANL-NOFILE
026500         SET WS-ANL-EOF TO TRUE
026600     ELSE
026700         IF  NOT ANL-OK
026800             DISPLAY "CNVRPT0O: ANLFILE NICHT LESBAR - STATUS "
026900                     FSTAT-ANL
027000             SET PRG-ABBRUCH TO TRUE
027100             EXIT SECTION
027200         ELSE
027300             SET WS-ANL-PRESENT TO TRUE
027400         END-IF
027500     END-IF
027600
027700     OPEN OUTPUT RPTFILE
027800     IF  NOT RPT-OK
027900         DISPLAY "CNVRPT0O: RPTFILE KANN NICHT ANGELEGT WERDEN - "
028000                 "STATUS " FSTAT-RPT
028100         SET PRG-ABBRUCH TO TRUE
028200         EXIT SECTION
028300     END-IF
028400
028500     IF  WS-ANL-PRESENT
028600         PERFORM F100-READ-ANL
028700     END-IF
028800     .
028900 B000-99.
029000     EXIT.
029100
029200******************************************************************
029300* Verarbeitung - ANLFILE aufsummieren, danach Bericht drucken     *
029400******************************************************************
029500 B100-VERARBEITUNG SECTION.
029600 B100-00.
029700     PERFORM C100-ONE-ANL
029800             UNTIL WS-ANL-EOF
029900
030000     PERFORM D100-KOPF-DRUCKEN
030100     IF  C4-TOTAL-CNT = ZERO
030200         PERFORM D200-LEER-DRUCKEN
030300     ELSE
030400         PERFORM D300-DURCHSCHNITTE-RECHNEN
030500         PERFORM D400-KENNZAHLEN-DRUCKEN
030600     END-IF
030700     .
030800 B100-99.
030900     EXIT.
031000
031100******************************************************************
031200* Einen Auswertungssatz in die Summenfelder einrechnen            *
031300******************************************************************
031400 C100-ONE-ANL SECTION.
031500 C100-00.
031600     ADD  1                TO C4-TOTAL-CNT
031700     ADD  ANL-OVERALL      TO C7-OVERALL-SUMME
031800     ADD  ANL-SENT-SCORE   TO C7-SENTIMENT-SUMME
031900
032000     IF  ANL-ESCALATE-YES
032100         ADD  1 TO C4-ESKALIERT-CNT
032200     END-IF
032300     IF  ANL-RESOLVED-YES
032400         ADD  1 TO C4-ERLEDIGT-CNT
032500     END-IF
032600
032700     PERFORM F100-READ-ANL
032800     .
032900 C100-99.
033000     EXIT.
033100
033200******************************************************************
033300* Berichtskopf - Titel und Laufdatum - drucken                    *
033400******************************************************************
033500 D100-KOPF-DRUCKEN SECTION.
033600 D100-00.
033700     WRITE RPT-DRUCKZEILE FROM RPT-KOPF-1
033800             AFTER ADVANCING TOP-OF-FORM
033900     MOVE TAL-JHJJMMTT OF TAL-TIME-D TO RK2-LAUFDATUM
034000     WRITE RPT-DRUCKZEILE FROM RPT-KOPF-2
034100             AFTER ADVANCING 2 LINES
034200     .
034300 D100-99.
034400     EXIT.
034500
034600******************************************************************
034700* Leerbestand - nur Hinweiszeile drucken                          *
034800******************************************************************
034900 D200-LEER-DRUCKEN SECTION.
035000 D200-00.
035100     WRITE RPT-DRUCKZEILE FROM RPT-LEER-BESTAND
035200             AFTER ADVANCING 2 LINES
035300     .
035400 D200-99.
035500     EXIT.
035600
035700******************************************************************
035800* Durchschnitte und Erledigungsquote aus den Summenfeldern        *
035900* errechnen (kaufmaennisch gerundet auf 2 Dezimalstellen)         *
036000******************************************************************
036100 D300-DURCHSCHNITTE-RECHNEN SECTION.
036200 D300-00.
036300     DIVIDE  C7-OVERALL-SUMME   BY C4-TOTAL-CNT
036400             GIVING WS-OVERALL-SCHNITT ROUNDED
036500
036600     DIVIDE  C7-SENTIMENT-SUMME BY C4-TOTAL-CNT
036700             GIVING WS-SENTIMENT-SCHN ROUNDED
036800
036900     DIVIDE  C4-ERLEDIGT-CNT BY C4-TOTAL-CNT
037000             GIVING WS-ERLEDIGT-QUOTE ROUNDED
037100     MULTIPLY WS-ERLEDIGT-QUOTE BY 100
037200             GIVING WS-ERLEDIGT-PROZENT ROUNDED
037300     .
037400 D300-99.
037500     EXIT.
037600
037700******************************************************************
037800* Die sechs Kennzahlzeilen drucken                                *
037900******************************************************************
038000 D400-KENNZAHLEN-DRUCKEN SECTION.
038100 D400-00.
038200     MOVE C4-TOTAL-CNT      TO RK1-WERT
038300     WRITE RPT-DRUCKZEILE FROM RPT-KENNZAHL-1
038400             AFTER ADVANCING 2 LINES
038500
038600     MOVE WS-OVERALL-SCHNITT TO RK2-WERT
038700     WRITE RPT-DRUCKZEILE FROM RPT-KENNZAHL-2
038800             AFTER ADVANCING 1 LINES
038900
039000     MOVE WS-SENTIMENT-SCHN  TO RK3-WERT
039100     WRITE RPT-DRUCKZEILE FROM RPT-KENNZAHL-3
039200             AFTER ADVANCING 1 LINES
039300
039400     MOVE C4-ESKALIERT-CNT  TO RK4-WERT
039500     WRITE RPT-DRUCKZEILE FROM RPT-KENNZAHL-4
039600             AFTER ADVANCING 1 LINES
039700
039800     MOVE C4-ERLEDIGT-CNT   TO RK5-WERT
039900     WRITE RPT-DRUCKZEILE FROM RPT-KENNZAHL-5
040000             AFTER ADVANCING 1 LINES
040100
040200     MOVE WS-ERLEDIGT-PROZENT TO RK6-WERT
040300     WRITE RPT-DRUCKZEILE FROM RPT-KENNZAHL-6
040400             AFTER ADVANCING 1 LINES
040500     .
040600 D400-99.
040700     EXIT.
040800
040900******************************************************************
041000* Nachlauf - Dateien schliessen                                   *
041100******************************************************************
041200 B090-ENDE SECTION.
041300 B090-00.
041400     IF  PRG-ABBRUCH
041500         EXIT SECTION
041600     END-IF
041700
041800     CLOSE RPTFILE
041900     IF  WS-ANL-PRESENT
042000         CLOSE ANLFILE
042100     END-IF
042200     .
042300 B090-99.
042400     EXIT.
042500
042600******************************************************************
042700* Lesen ANLFILE, naechster Satz aufsteigend nach ANL-CONV-ID      *
042800******************************************************************
042900 F100-READ-ANL SECTION.
043000 F100-00.
043100     READ ANLFILE
043200         AT END
043300             SET WS-ANL-EOF TO TRUE
043400     END-READ
043500     .
043600 F100-99.
043700     EXIT.
