000100*--------------------------------------------------------------------*
000200* CNVRECC   - Satzbild CONVFILE (Gespraechs-Stammsatz)             *
000300*             Unternehmung-Satz fuer die naechtliche Qualitaets-   *
000400*             auswertung der Kundendialoge (Chat + Telefon-Mitschr)*
000500*--------------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                               *
000700*-------|----------|-----|-----------------------------------------*
000800*A.00.00|1987-12-04| hjm | Neuerstellung - Satzbild fuer Telefon-   *
000900*       |          |     | Mitschriftenkarten (CNV-TITLE = Betreff)*
001000*A.01.00|1998-11-06| klr | Jahr-2000-Erweiterung CNV-DATE auf 8stl.*
001100*A.02.00|2004-02-17| rog | Umstellung auf elektronische Chat-Proto-*
001200*       |          |     | kolle; CNV-ANALYZED fuer Nachtlauf neu  *
001300*--------------------------------------------------------------------*
001400 01  CNV-CONVERSATION-RECORD.
001500     05  CNV-ID                  PIC 9(06).
001600     05  CNV-TITLE               PIC X(40).
001700     05  CNV-DATE                PIC 9(08).
001800*                   Datum der Gespraechseroeffnung, Format JJJJMMTT
001900     05  CNV-ANALYZED-SW         PIC X(01).
002000         88  CNV-ANALYZED-YES            VALUE "Y".
002100         88  CNV-ANALYZED-NO             VALUE "N".
002200*--------------------------------------------------------------------*
002300* Satzlaenge fest 55 Byte lt. Schnittstellenbeschreibung Nachtlauf. *
002400* Kein Fuellbyte vorgesehen - alle 55 Byte sind belegte Felder.     *
002500*--------------------------------------------------------------------*
