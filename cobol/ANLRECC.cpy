000100*--------------------------------------------------------------------*
000200* ANLRECC   - Satzbild ANLFILE (Qualitaets-Auswertungssatz)         *
000300*             Ein Satz je ausgewertetem Gespraech, durch den        *
000400*             Nachtlauf CNVANL0O neu geschrieben (Ersetzen bei      *
000500*             Wiederholung des Laufs fuer dasselbe Gespraech).      *
000600*--------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                               *
000800*-------|----------|-----|-----------------------------------------*
000900*A.00.00|1987-12-04| hjm | Neuerstellung - 4 Kennzahlen            *
001000*A.01.00|1995-06-02| wgn | ANL-FALLBACKS und ANL-ESKALATION neu    *
001100*A.02.00|2004-02-17| rog | ANL-SENTIMENT/ANL-SENT-SCORE und        *
001200*       |          |     | ANL-OVERALL (gewichtete Gesamtnote) neu *
001300*--------------------------------------------------------------------*
001400 01  ANL-ANALYSIS-RECORD.
001500     05  ANL-CONV-ID             PIC 9(06).
001600     05  ANL-CLARITY             PIC 9(03)V99.
001700*                   Klarheit der KI-Antworten, 0,00 - 100,00
001800     05  ANL-RELEVANCE           PIC 9(03)V99.
001900*                   Themenbezug KI-Antwort zur vorherigen Kundenfr.
002000     05  ANL-ACCURACY            PIC 9(03)V99.
002100*                   Sicherheit/Bestimmtheit der KI-Aussagen
002200     05  ANL-COMPLETENESS        PIC 9(03)V99.
002300*                   Vollstaendigkeit der KI-Antworten
002400     05  ANL-SENTIMENT           PIC X(08).
002500         88  ANL-SENT-POSITIVE           VALUE "POSITIVE".
002600         88  ANL-SENT-NEUTRAL            VALUE "NEUTRAL ".
002700         88  ANL-SENT-NEGATIVE           VALUE "NEGATIVE".
002800     05  ANL-SENT-SCORE          PIC S9V9(04)
002900                                 SIGN IS TRAILING SEPARATE.
003000*                   Mittlere Stimmungskennzahl Kunde, -1,0000 .. +1
003100     05  ANL-EMPATHY             PIC 9(03)V99.
003200     05  ANL-RESP-TIME           PIC 9(03)V99.
003300*                   Mittlere Antwortzeit der KI in Sekunden
003400     05  ANL-RESOLUTION-SW       PIC X(01).
003500         88  ANL-RESOLVED-YES            VALUE "Y".
003600         88  ANL-RESOLVED-NO             VALUE "N".
003700     05  ANL-ESCALATION-SW       PIC X(01).
003800         88  ANL-ESCALATE-YES            VALUE "Y".
003900         88  ANL-ESCALATE-NO             VALUE "N".
004000     05  ANL-FALLBACKS           PIC 9(03).
004100     05  ANL-OVERALL             PIC 9(03)V99.
004200     05  ANL-RUN-DATE            PIC 9(08).
004300     05  ANL-FILLER              PIC X(04) VALUE SPACES.
004400*--------------------------------------------------------------------*
004500* Satzlaenge 72 Byte (68 Byte Nutzdaten + 4 Byte Reserve).          *
004600*--------------------------------------------------------------------*
